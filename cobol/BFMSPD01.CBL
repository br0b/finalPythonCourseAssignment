000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    BFMSPD01.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  JULY 1991.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       COMPUTE PER-VEHICLE SPEED BETWEEN CONSECUTIVE
001500*                               POSITION RECORDS AND REPORT THE
001600*                               SPEEDING/INVALID-SPEED CLASSES.
001700
001800* CHANGE HISTORY ------------------------------------------------
001900* 07/08/1991 DLC  ORIGINAL PROGRAM -- DISPATCH DISTANCE RUN.
002000* 04/02/1993 DLC  SPLIT THE INVALID-SPEED CLASS OUT OF THE
002100*                 SPEEDING CLASS SO READINGS ABOVE THE GPS
002200*                 VALIDITY CEILING STOP INFLATING THE LEGAL
002300*                 SPEEDING COUNT.
002400* 02/02/1999 RJP  Y2K -- DAY-SERIAL ARITHMETIC PICKED UP THE
002500*                 4-DIGIT YEAR FROM BUSREC DIRECTLY; NO CENTURY
002600*                 WINDOW NEEDED IN THIS PROGRAM.
002700* 08/14/2002 KMH  REWORKED THE ELAPSED-TIME CALCULATION ONTO
002800*                 DTEMANJ DAY-SERIAL NUMBERS SO A MIDNIGHT
002900*                 ROLLOVER BETWEEN TWO READINGS NO LONGER
003000*                 UNDERCOUNTS THE SPEED (TKT DS-1940).
003100* 06/11/2006 KMH  ADDED THE SEPARATE INVALID-READING TABLE AND
003200*                 REPORT LINE PER THE GPS VENDOR'S NEW 90 KM/H
003300*                 VALIDITY CEILING SPEC.
003310* 02/14/2007 KMH  PICKED UP THE SCALED-BINARY GCDMAN REWORK --
003320*                 NO SOURCE CHANGE HERE, RECOMPILE ONLY (TKT
003330*                 DS-2401).
003400* END OF HISTORY ------------------------------------------------
003500
003600/*****************************************************************
003700*                                                                *
003800*    ENVIRONMENT DIVISION                                        *
003900*                                                                *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200
004300******************************************************************
004400*    CONFIGURATION SECTION                                       *
004500******************************************************************
004600 CONFIGURATION SECTION.
004700
004800 SOURCE-COMPUTER. IBM-2086-A04-140.
004900 OBJECT-COMPUTER. IBM-2086-A04-140.
005000
005100 SPECIAL-NAMES.
005200     SYSLST IS PRINTER,
005300     UPSI-7 ON STATUS IS WITH-UPDATES.
005400
005500******************************************************************
005600*    INPUT-OUTPUT SECTION                                        *
005700******************************************************************
005800 INPUT-OUTPUT SECTION.
005900
006000 FILE-CONTROL.
006100
006200     SELECT BUS-MASTER
006300         ASSIGN TO BUSMSTR
006400         FILE STATUS IS FILE-STAT(BUSM).
006500
006600     SELECT SPEED-PAIRS
006700         ASSIGN TO SPDPAIRS
006800         FILE STATUS IS FILE-STAT(SPDP).
006900
007000/*****************************************************************
007100*                                                                *
007200*    DATA DIVISION                                               *
007300*                                                                *
007400******************************************************************
007500 DATA DIVISION.
007600
007700******************************************************************
007800*    FILE SECTION                                                *
007900******************************************************************
008000 FILE SECTION.
008100
008200 FD  BUS-MASTER
008300     LABEL RECORDS ARE STANDARD.
008400 COPY BUSREC.
008500
008600 FD  SPEED-PAIRS
008700     LABEL RECORDS ARE STANDARD.
008800 COPY SPDREC.
008900
009000******************************************************************
009100*    WORKING-STORAGE SECTION                                     *
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400
009500 01  WS-FIELDS.
009600   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
009700   03  THIS-PGM                  PIC  X(08)   VALUE 'BFMSPD01'.
009800
009900   03  BUSM                      PIC S9(04)   BINARY VALUE 1.
010000   03  SPDP                      PIC S9(04)   BINARY VALUE 2.
010100
010200   03  WS-FIRST-REC-SW           PIC  X(01)   VALUE 'Y'.
010300     88  WS-FIRST-RECORD                      VALUE 'Y'.
010400     88  WS-NOT-FIRST-RECORD                  VALUE 'N'.
010500
010600   03  WS-PREV-VEHICLE-NUMBER    PIC  X(06)   VALUE SPACES.
010700   03  WS-PREV-TIME              PIC  X(19)   VALUE SPACES.
010800   03  WS-PREV-TIME-PARTS REDEFINES WS-PREV-TIME.
010900     05  WS-PREV-YYYY            PIC  9(04).
011000     05  FILLER                  PIC  X(01).
011100     05  WS-PREV-MM              PIC  9(02).
011200     05  FILLER                  PIC  X(01).
011300     05  WS-PREV-DD              PIC  9(02).
011400     05  FILLER                  PIC  X(01).
011500     05  WS-PREV-HH              PIC  9(02).
011600     05  FILLER                  PIC  X(01).
011700     05  WS-PREV-MI              PIC  9(02).
011800     05  FILLER                  PIC  X(01).
011900     05  WS-PREV-SS              PIC  9(02).
012000   03  WS-PREV-LATITUDE          PIC S9(03)V9(06) VALUE ZERO.
012100   03  WS-PREV-LONGITUDE         PIC S9(03)V9(06) VALUE ZERO.
012200
012300   03  WS-DAYNUM-1               PIC S9(08)   BINARY VALUE ZERO.
012400   03  WS-DAYNUM-2               PIC S9(08)   BINARY VALUE ZERO.
012500   03  WS-SECOFDAY-1             PIC S9(05)   BINARY VALUE ZERO.
012600   03  WS-SECOFDAY-2             PIC S9(05)   BINARY VALUE ZERO.
012700   03  WS-ELAPSED-SECONDS        PIC S9(08)   BINARY VALUE ZERO.
012800
012900   03  WS-LEGAL-SPEED-MPS        PIC S9(03)V9(04) VALUE 13.8889.
013000   03  WS-VALID-SPEED-MPS        PIC S9(03)V9(04) VALUE 25.0000.
013100
013200   03  VAR-EDIT                  PIC  ZZZZZZ9.
013300   03  FILLER                    PIC  X(06)   VALUE SPACES.
013400
013500******************************************************************
013600*    DISTINCT-VEHICLE TABLES -- ONE FOR THE WHOLE INPUT,         *
013700*    ONE FOR THE SPEEDING CLASS, ONE FOR THE INVALID-SPEED        *
013800*    CLASS.  2000-ENTRY SIZING MATCHES THE RECORDING PROGRAM'S    *
013900*    LAST-SEEN TABLE (SAME FLEET SIZE, SEE TKT DS-1123).          *
014000******************************************************************
014100 01  ALL-VEH-FIELDS.
014200   03  ALL-VEH-TOTL              PIC S9(04)   BINARY VALUE ZERO.
014300   03  ALL-VEH-SUB               PIC S9(04)   BINARY VALUE ZERO.
014400   03  ALL-VEH-FOUND-SW          PIC  X(01)   VALUE 'N'.
014500     88  ALL-VEH-FOUND                        VALUE 'Y'.
014600   03  ALL-VEH-TABLE             OCCURS 2000 TIMES.
014700     05  ALL-VEH-NUMBER          PIC  X(06)   VALUE SPACES.
014800   03  FILLER                    PIC  X(04)   VALUE SPACES.
014900
015000 01  SPD-VEH-FIELDS.
015100   03  SPD-VEH-TOTL              PIC S9(04)   BINARY VALUE ZERO.
015200   03  SPD-VEH-SUB               PIC S9(04)   BINARY VALUE ZERO.
015300   03  SPD-VEH-FOUND-SW          PIC  X(01)   VALUE 'N'.
015400     88  SPD-VEH-FOUND                        VALUE 'Y'.
015500   03  SPD-VEH-TABLE             OCCURS 2000 TIMES.
015600     05  SPD-VEH-NUMBER          PIC  X(06)   VALUE SPACES.
015700   03  FILLER                    PIC  X(04)   VALUE SPACES.
015800
015900 01  INV-VEH-FIELDS.
016000   03  INV-VEH-TOTL              PIC S9(04)   BINARY VALUE ZERO.
016100   03  INV-VEH-SUB               PIC S9(04)   BINARY VALUE ZERO.
016200   03  INV-VEH-FOUND-SW          PIC  X(01)   VALUE 'N'.
016300     88  INV-VEH-FOUND                        VALUE 'Y'.
016400   03  INV-VEH-TABLE             OCCURS 2000 TIMES.
016500     05  INV-VEH-NUMBER          PIC  X(06)   VALUE SPACES.
016600   03  FILLER                    PIC  X(04)   VALUE SPACES.
016700
016800******************************************************************
016900*    REPORT-LINE FIELDS -- TWO CLASSES, DRIVEN TABLE-STYLE        *
017000*    OUT OF F00-PRINT-SPEED-REPORT.                               *
017100******************************************************************
017200 01  RPT-FIELDS.
017300   03  RPT-SUB                   PIC S9(04)   BINARY VALUE ZERO.
017400   03  RPT-CLASS-TABLE           OCCURS 2 TIMES.
017500     05  RPT-LABEL               PIC  X(10)   VALUE SPACES.
017600     05  RPT-LABEL-LEN           PIC S9(02)   BINARY VALUE ZERO.
017700     05  RPT-MIN-SPEED           PIC S9(03)V9(04) VALUE ZERO.
017800     05  RPT-MAX-SW              PIC  X(01)   VALUE 'N'.
017900       88  RPT-MAX-PRESENT                    VALUE 'Y'.
018000     05  RPT-MAX-SPEED           PIC S9(03)V9(04) VALUE ZERO.
018100     05  RPT-COUNT               PIC S9(04)   BINARY VALUE ZERO.
018200   03  RPT-KMH                   PIC S9(03)V9(04) VALUE ZERO.
018300   03  RPT-PCT                   PIC  9(03)V9(02) VALUE ZERO.
018400   03  RPT-COUNT-ED              PIC  ZZZZ9.
018500   03  RPT-KMH-ED                PIC  ZZ9.9999.
018600   03  RPT-PCT-ED                PIC  ZZ9.99.
018700   03  WS-RPT-LINE               PIC  X(80)   VALUE SPACES.
018800   03  FILLER                    PIC  X(04)   VALUE SPACES.
018900
019000 COPY SEQSTATW.
019100
019200 COPY RTCMAN.
019300
019400 COPY DTEMAN.
019500
019600 COPY GCDMAN.
019700
019800/*****************************************************************
019900*                                                                *
020000*    PROCEDURE DIVISION                                          *
020100*                                                                *
020200******************************************************************
020300 PROCEDURE DIVISION.
020400
020500******************************************************************
020600*    MAINLINE ROUTINE                                            *
020700******************************************************************
020800 A00-MAINLINE-ROUTINE.
020900
021000     PERFORM B10-INITIALIZATION THRU B15-EXIT.
021100
021200     IF  RTC-CODE = ZERO
021300         PERFORM C00-PROCESS-BUS-RECORDS THRU C99-EXIT-PROCESS
021400             UNTIL STAT-EOFILE(BUSM)
021500                OR RTC-CODE NOT = ZERO
021600     END-IF.
021700
021800     IF  RTC-CODE = ZERO
021900         PERFORM F00-PRINT-SPEED-REPORT THRU F05-EXIT
022000     END-IF.
022100
022200     PERFORM B20-TERMINATION THRU B25-EXIT.
022300
022400     MOVE RTC-CODE               TO RETURN-CODE.
022500     GOBACK.
022600
022700/*****************************************************************
022800*    PROGRAM INITIALIZATION ROUTINE                              *
022900******************************************************************
023000 B10-INITIALIZATION.
023100
023200     DISPLAY THIS-PGM ' STARTING' UPON CONSOLE.
023300
023400     MOVE 2                      TO FS-TOTL.
023500     MOVE 'BUSMSTR '             TO FILE-NAME(BUSM).
023600     MOVE 'SPDPAIRS'             TO FILE-NAME(SPDP).
023700
023800     OPEN INPUT  BUS-MASTER.
023900     OPEN OUTPUT SPEED-PAIRS.
024000     PERFORM B91-CHECK-ONE-OPEN THRU B92-EXIT-CHECK-ONE
024100         VARYING FSUB FROM 1 BY 1 UNTIL FSUB > FS-TOTL.
024200
024300     SET  WS-FIRST-RECORD       TO TRUE.
024400     MOVE ZERO                  TO ALL-VEH-TOTL
024500                                   SPD-VEH-TOTL
024600                                   INV-VEH-TOTL.
024700
024800 B15-EXIT.
024900     EXIT.
025000
025100******************************************************************
025200*    B91 -- CHECK ONE OPENED FILE'S STATUS.  PERFORMED VARYING    *
025300*    FSUB ACROSS THE FILE-STAT TABLE BY B10-INITIALIZATION.       *
025400******************************************************************
025500 B91-CHECK-ONE-OPEN.
025600
025700     IF  NOT STAT-NORMAL(FSUB)
025800         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
025900     END-IF.
026000
026100 B92-EXIT-CHECK-ONE.
026200     EXIT.
026300
026400/*****************************************************************
026500*    PROGRAM TERMINATION ROUTINE                                 *
026600******************************************************************
026700 B20-TERMINATION.
026800
026900     CLOSE BUS-MASTER
027000           SPEED-PAIRS.
027100
027200 B25-EXIT.
027300     EXIT.
027400
027500******************************************************************
027600*    CHECK A SEQUENTIAL FILE'S STATUS                            *
027700******************************************************************
027800 B90-CHECK-STATUS.
027900
028000     COPY SEQSTATP.
028100
028200 B95-EXIT-CHECK.
028300     EXIT.
028400
028500/*****************************************************************
028600*    C00 -- MAIN SPEED-PASS LOOP.  BUS-MASTER ARRIVES WITH EACH   *
028700*    VEHICLE'S RECORDS CONSECUTIVE AND CHRONOLOGICAL, SO THE      *
028800*    "PREVIOUS RECORD" HELD ACROSS ITERATIONS IS ALL THE CONTROL  *
028900*    BREAK D10 NEEDS TO SPOT THE FIRST RECORD OF EACH VEHICLE.    *
029000******************************************************************
029100 C00-PROCESS-BUS-RECORDS.
029200
029300     READ BUS-MASTER
029400         AT END
029500             SET  STAT-EOFILE(BUSM) TO TRUE
029600             GO TO C99-EXIT-PROCESS
029700     END-READ.
029800
029900     PERFORM D10-COMPUTE-SPEED THRU D15-EXIT.
030000     PERFORM D20-TRACK-VEHICLE-COUNTS THRU D25-EXIT.
030100     PERFORM E00-WRITE-SPEED-RECORD THRU E05-EXIT.
030200
030300     MOVE BR-VEHICLE-NUMBER      TO WS-PREV-VEHICLE-NUMBER.
030400     MOVE BR-REC-TIME            TO WS-PREV-TIME.
030500     MOVE BR-LATITUDE            TO WS-PREV-LATITUDE.
030600     MOVE BR-LONGITUDE           TO WS-PREV-LONGITUDE.
030700     SET  WS-NOT-FIRST-RECORD   TO TRUE.
030800
030900 C99-EXIT-PROCESS.
031000     EXIT.
031100
031200/*****************************************************************
031300*    D10 -- PAIR THE CURRENT RECORD WITH ITS SPEED OVER THE      *
031400*    GROUND SINCE THE PRIOR READING.  THE FIRST RECORD OF A       *
031450*    VEHICLE CARRIES NO SPEED -- THERE IS NO PRIOR READING YET.   *
031500*    ELAPSED TIME IS GOTTEN VIA TWO DTEMANJ DAY-SERIAL CALLS SO   *
031600*    A MIDNIGHT ROLLOVER BETWEEN THE TWO READINGS STILL NETS AN   *
031700*    HONEST SECONDS-ELAPSED FIGURE (TKT DS-1940).                *
031800******************************************************************
031900 D10-COMPUTE-SPEED.
032000
032100     MOVE BR-VEHICLE-NUMBER      TO SPD-VEHICLE-NUMBER.
032200     MOVE BR-LINE                TO SPD-LINE.
032300     MOVE BR-BRIGADE             TO SPD-BRIGADE.
032400     MOVE BR-REC-TIME            TO SPD-REC-TIME.
032500     MOVE BR-LATITUDE            TO SPD-LATITUDE.
032600     MOVE BR-LONGITUDE           TO SPD-LONGITUDE.
032700     MOVE SPACES                 TO FILLER OF SPEED-RECORD.
032800     MOVE ZERO                   TO SPD-SPEED-MPS.
032900     SET  SPD-SPEED-ABSENT      TO TRUE.
033000
033100     IF  WS-NOT-FIRST-RECORD
033200     AND WS-PREV-VEHICLE-NUMBER = BR-VEHICLE-NUMBER
033300
033400         MOVE WS-PREV-YYYY       TO DTE-CALC-YY
033500         MOVE WS-PREV-MM         TO DTE-CALC-MM
033600         MOVE WS-PREV-DD         TO DTE-CALC-DD
033700         COPY DTEMANJ.
033800         MOVE DTE-CALC-DAYNUM    TO WS-DAYNUM-1
033900         COMPUTE WS-SECOFDAY-1 =
034000             (WS-PREV-HH * 3600) + (WS-PREV-MI * 60) + WS-PREV-SS
034100
034200         MOVE BR-TIME-YYYY       TO DTE-CALC-YY
034300         MOVE BR-TIME-MM         TO DTE-CALC-MM
034400         MOVE BR-TIME-DD         TO DTE-CALC-DD
034500         COPY DTEMANJ.
034600         MOVE DTE-CALC-DAYNUM    TO WS-DAYNUM-2
034700         COMPUTE WS-SECOFDAY-2 =
034800             (BR-TIME-HH * 3600) + (BR-TIME-MI * 60) + BR-TIME-SS
034900
035000         COMPUTE WS-ELAPSED-SECONDS =
035100             ((WS-DAYNUM-2 - WS-DAYNUM-1) * 86400)
035200             + (WS-SECOFDAY-2 - WS-SECOFDAY-1)
035300
035400         IF  WS-ELAPSED-SECONDS > ZERO
035500             COMPUTE GCD-LAT1-RAD =
035600                 WS-PREV-LATITUDE * GCD-DEG-TO-RAD
035700             COMPUTE GCD-LAT2-RAD =
035800                 BR-LATITUDE * GCD-DEG-TO-RAD
035900             COMPUTE GCD-LON1-RAD =
036000                 WS-PREV-LONGITUDE * GCD-DEG-TO-RAD
036100             COMPUTE GCD-LON2-RAD =
036200                 BR-LONGITUDE * GCD-DEG-TO-RAD
036300             COPY GCDMANP.
036400             COMPUTE SPD-SPEED-MPS ROUNDED =
036500                 GCD-DISTANCE-M / WS-ELAPSED-SECONDS
036600             SET  SPD-SPEED-PRESENT TO TRUE
036700         END-IF
036800     END-IF.
036900
037000 D15-EXIT.
037100     EXIT.
037200
037300/*****************************************************************
037400*    D20 -- MAINTAIN THE THREE DISTINCT-VEHICLE TABLES BEHIND     *
037500*    THE REPORT'S THRESHOLD COUNTS.  EVERY RECORD'S VEHICLE GOES  *
037600*    INTO ALL-VEH-TABLE; A SPEEDING OR INVALID READING ALSO       *
037700*    GOES INTO ITS OWN CLASS TABLE.                               *
037800******************************************************************
037900 D20-TRACK-VEHICLE-COUNTS.
038000
038100     PERFORM D21-SEARCH-ALL-VEHICLE THRU D21X-EXIT.
038200     IF  NOT ALL-VEH-FOUND
038300         ADD  1                  TO ALL-VEH-TOTL
038400         MOVE BR-VEHICLE-NUMBER  TO ALL-VEH-NUMBER(ALL-VEH-TOTL)
038500     END-IF.
038600
038700     IF  SPD-SPEED-PRESENT
038800         IF  SPD-SPEED-MPS > WS-LEGAL-SPEED-MPS
038900         AND SPD-SPEED-MPS < WS-VALID-SPEED-MPS
039000             PERFORM D22-SEARCH-SPD-VEHICLE THRU D22X-EXIT
039100             IF  NOT SPD-VEH-FOUND
039200                 ADD  1              TO SPD-VEH-TOTL
039300                 MOVE BR-VEHICLE-NUMBER TO
039400                     SPD-VEH-NUMBER(SPD-VEH-TOTL)
039500             END-IF
039600         END-IF
039700         IF  SPD-SPEED-MPS > WS-VALID-SPEED-MPS
039800             PERFORM D23-SEARCH-INV-VEHICLE THRU D23X-EXIT
039900             IF  NOT INV-VEH-FOUND
040000                 ADD  1              TO INV-VEH-TOTL
040100                 MOVE BR-VEHICLE-NUMBER TO
040200                     INV-VEH-NUMBER(INV-VEH-TOTL)
040300             END-IF
040400         END-IF
040500     END-IF.
040600
040700 D25-EXIT.
040800     EXIT.
040900
041000******************************************************************
041100*    D21 -- LINEAR SEARCH OF THE WHOLE-FLEET DISTINCT TABLE.      *
041200******************************************************************
041300 D21-SEARCH-ALL-VEHICLE.
041400
041500     SET  ALL-VEH-FOUND NOT      TO TRUE.
041600     PERFORM D21A-COMPARE-ALL-ENTRY THRU D21A-EXIT-COMPARE
041700         VARYING ALL-VEH-SUB FROM 1 BY 1 UNTIL ALL-VEH-SUB >
041800                                                    ALL-VEH-TOTL.
041900
042000 D21X-EXIT.
042100     EXIT.
042200
042300 D21A-COMPARE-ALL-ENTRY.
042400
042500     IF  ALL-VEH-NUMBER(ALL-VEH-SUB) = BR-VEHICLE-NUMBER
042600         SET  ALL-VEH-FOUND      TO TRUE
042700     END-IF.
042800
042900 D21A-EXIT-COMPARE.
043000     EXIT.
043100
043200******************************************************************
043300*    D22 -- LINEAR SEARCH OF THE SPEEDING-CLASS DISTINCT TABLE.   *
043400******************************************************************
043500 D22-SEARCH-SPD-VEHICLE.
043600
043700     SET  SPD-VEH-FOUND NOT      TO TRUE.
043800     PERFORM D22A-COMPARE-SPD-ENTRY THRU D22A-EXIT-COMPARE
043900         VARYING SPD-VEH-SUB FROM 1 BY 1 UNTIL SPD-VEH-SUB >
044000                                                    SPD-VEH-TOTL.
044100
044200 D22X-EXIT.
044300     EXIT.
044400
044500 D22A-COMPARE-SPD-ENTRY.
044600
044700     IF  SPD-VEH-NUMBER(SPD-VEH-SUB) = BR-VEHICLE-NUMBER
044800         SET  SPD-VEH-FOUND      TO TRUE
044900     END-IF.
045000
045100 D22A-EXIT-COMPARE.
045200     EXIT.
045300
045400******************************************************************
045500*    D23 -- LINEAR SEARCH OF THE INVALID-SPEED DISTINCT TABLE.    *
045600******************************************************************
045700 D23-SEARCH-INV-VEHICLE.
045800
045900     SET  INV-VEH-FOUND NOT      TO TRUE.
046000     PERFORM D23A-COMPARE-INV-ENTRY THRU D23A-EXIT-COMPARE
046100         VARYING INV-VEH-SUB FROM 1 BY 1 UNTIL INV-VEH-SUB >
046200                                                    INV-VEH-TOTL.
046300
046400 D23X-EXIT.
046500     EXIT.
046600
046700 D23A-COMPARE-INV-ENTRY.
046800
046900     IF  INV-VEH-NUMBER(INV-VEH-SUB) = BR-VEHICLE-NUMBER
047000         SET  INV-VEH-FOUND      TO TRUE
047100     END-IF.
047200
047300 D23A-EXIT-COMPARE.
047400     EXIT.
047500
047600/*****************************************************************
047700*    E00 -- WRITE THE RECORD/SPEED PAIR TO SPEED-PAIRS, THE U5    *
047800*    CLUSTERING PASS'S INPUT.                                     *
047900******************************************************************
048000 E00-WRITE-SPEED-RECORD.
048100
048200     WRITE SPEED-RECORD.
048300     IF  NOT STAT-NORMAL(SPDP)
048400         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
048500     END-IF.
048600
048700 E05-EXIT.
048800     EXIT.
048900
049000/*****************************************************************
049100*    F00 -- PRINT THE TWO SPEED-CLASS REPORT LINES.  TABLE-DRIVEN *
049200*    OVER THE TWO CLASSES SO A THIRD CLASS IS JUST A THIRD TABLE  *
049300*    ENTRY, NOT A THIRD COPY OF THE PARAGRAPH.                    *
049400******************************************************************
049500 F00-PRINT-SPEED-REPORT.
049600
049700     MOVE 'speeding'             TO RPT-LABEL(1).
049800     MOVE 8                      TO RPT-LABEL-LEN(1).
049900     MOVE WS-LEGAL-SPEED-MPS     TO RPT-MIN-SPEED(1).
050000     MOVE WS-VALID-SPEED-MPS     TO RPT-MAX-SPEED(1).
050100     SET  RPT-MAX-PRESENT(1)    TO TRUE.
050200     MOVE SPD-VEH-TOTL           TO RPT-COUNT(1).
050300
050400     MOVE 'invalid'              TO RPT-LABEL(2).
050500     MOVE 7                      TO RPT-LABEL-LEN(2).
050600     MOVE WS-VALID-SPEED-MPS     TO RPT-MIN-SPEED(2).
050700     MOVE ZERO                   TO RPT-MAX-SPEED(2).
050800     MOVE 'N'                    TO RPT-MAX-SW(2).
050900     MOVE INV-VEH-TOTL           TO RPT-COUNT(2).
051000
051100     PERFORM F10-PRINT-ONE-CLASS THRU F15-EXIT
051200         VARYING RPT-SUB FROM 1 BY 1 UNTIL RPT-SUB > 2.
051300
051400 F05-EXIT.
051500     EXIT.
051600
051700******************************************************************
051800*    F10 -- FORMAT AND PRINT ONE CLASS'S REPORT LINE.             *
051900*    PERCENTAGE IS AGAINST ALL-VEH-TOTL, THE DISTINCT             *
052000*    VEHICLE COUNT OF THE WHOLE INPUT.                            *
052100******************************************************************
052200 F10-PRINT-ONE-CLASS.
052300
052400     COMPUTE RPT-KMH = RPT-MIN-SPEED(RPT-SUB) * 3.6.
052500     MOVE RPT-KMH                TO RPT-KMH-ED.
052600     MOVE SPACES                 TO WS-RPT-LINE.
052700
052800     IF  RPT-COUNT(RPT-SUB) = ZERO
052900         STRING 'There are no '  DELIMITED BY SIZE
053000                RPT-LABEL(RPT-SUB)
053100                   (1:RPT-LABEL-LEN(RPT-SUB))
053200                                 DELIMITED BY SIZE
053300                ' buses!'        DELIMITED BY SIZE
053400             INTO WS-RPT-LINE
053500     ELSE
053600         MOVE RPT-COUNT(RPT-SUB) TO RPT-COUNT-ED
053700         IF  ALL-VEH-TOTL > ZERO
053800             COMPUTE RPT-PCT ROUNDED =
053900                 (RPT-COUNT(RPT-SUB) / ALL-VEH-TOTL) * 100
054000         ELSE
054100             MOVE ZERO           TO RPT-PCT
054200         END-IF
054300         MOVE RPT-PCT            TO RPT-PCT-ED
054400         STRING 'There are '     DELIMITED BY SIZE
054500                RPT-COUNT-ED     DELIMITED BY SIZE
054600                ' ('             DELIMITED BY SIZE
054700                RPT-PCT-ED       DELIMITED BY SIZE
054800                ' %) buses that breached the speed of '
054900                                 DELIMITED BY SIZE
055000                RPT-KMH-ED       DELIMITED BY SIZE
055100                ' km/h.'         DELIMITED BY SIZE
055200             INTO WS-RPT-LINE
055300     END-IF.
055400
055500     DISPLAY WS-RPT-LINE         UPON PRINTER.
055600
055700 F15-EXIT.
055800     EXIT.
