000100******************************************************************
000200*                                                                *
000300*    SEQSTATW -- SEQUENTIAL FILE STATUS WORKING STORAGE          *
000400*                                                                *
000500*    SEQUENTIAL-FILE COUSIN OF THE OLD VSMSTATW MEMBER.  EVERY   *
000600*    SELECT IN A BFM PROGRAM CARRIES A FILE STATUS ENTRY HERE,   *
000700*    INDEXED BY THE SAME FSUB THE PROGRAM USES ON ITS OPENS.     *
000800*    RAISE FS-TOTL AND ADD A FILE-NAME(N)/FILE-STAT(N) PAIR WHEN *
000900*    A PROGRAM PICKS UP AN EXTRA FILE.                           *
001000*                                                                *
001100* CHANGE HISTORY ------------------------------------------------
001200* 02/18/1988 DLC  ORIGINAL MEMBER.
001300* 09/30/1999 RJP  WIDENED FS-TOTL FOR Y2K PROJECT FILE ADDS.
001400* END OF HISTORY ------------------------------------------------
001500
001600 01  SEQ-STATUS-TABLE.
001700   03  FS-TOTL                   PIC S9(04)   BINARY VALUE ZEROES.
001800   03  FSUB                      PIC S9(04)   BINARY VALUE ZEROES.
001900   03  FS-ENTRY                  OCCURS 6 TIMES.
002100     05  FILE-NAME                 PIC  X(08)   VALUE SPACES.
002200     05  FILE-STAT                 PIC  X(02)   VALUE SPACES.
002300       88  STAT-NORMAL                          VALUE '00'.
002400       88  STAT-EOFILE                          VALUE '10'.
002500       88  STAT-DUPKEY                          VALUE '02' '22'.
002550     05  FILLER                  PIC  X(04)   VALUE SPACES.
002600
002700 01  FS-EDIT-FIELDS.
002800   03  FS-KEY-DISPLAY            PIC  X(30)   VALUE SPACES.
002900   03  FILLER                    PIC  X(04)   VALUE SPACES.
