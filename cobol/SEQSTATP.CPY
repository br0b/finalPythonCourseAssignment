000100******************************************************************
000200*                                                                *
000300*    SEQSTATP -- CHECK A SEQUENTIAL FILE'S STATUS                *
000400*                                                                *
000500*    COPIED INTO THE B90-CHECK-STATUS PARAGRAPH.  FSUB MUST BE   *
000600*    SET TO THE FAILING FILE'S SUBSCRIPT BEFORE THE COPY RUNS.   *
000700*    ANYTHING OTHER THAN NORMAL OR END-OF-FILE IS TREATED AS A   *
000800*    HARD ERROR AND RAISES RTC-CODE FOR B20-TERMINATION TO SEE.  *
000900*                                                                *
001000* CHANGE HISTORY ------------------------------------------------
001100* 02/18/1988 DLC  ORIGINAL MEMBER.
001200* END OF HISTORY ------------------------------------------------
001300
001400     IF  NOT STAT-NORMAL(FSUB)
001500     AND NOT STAT-EOFILE(FSUB)
001600         DISPLAY 'FILE ERROR ON ' FILE-NAME(FSUB)
001700                 ' STATUS=' FILE-STAT(FSUB)
001800                                 UPON CONSOLE
001900         MOVE 8                  TO RTC-CODE
002000     END-IF.
