000100******************************************************************
000200*                                                                *
000300*    RTCMAN  -- RETURN CODE MANAGEMENT WORKING STORAGE           *
000400*                                                                *
000500*    COPIED INTO WORKING-STORAGE BY EVERY BFM BATCH PROGRAM.     *
000600*    RTC-CODE DRIVES THE B90-CHECK-STATUS / TERMINATION LOGIC    *
000700*    AND IS MOVED TO RETURN-CODE AT GOBACK.                      *
000800*                                                                *
000900* CHANGE HISTORY ------------------------------------------------
001000* 06/02/1986 DLC  ORIGINAL MEMBER (LIFTED FROM IESCNTL SUITE).
001100* 11/14/1998 RJP  ADDED RTC-REQUEST-FINISH FOR Y2K DATE REWORK.
001200* END OF HISTORY ------------------------------------------------
001300
001400 01  RTC-FIELDS.
001500   03  RTC-CODE                  PIC S9(04)   BINARY VALUE ZEROES.
001600     88  RTC-NORMAL                           VALUE ZERO.
001700     88  RTC-WARNING                          VALUE 4.
001800     88  RTC-ERROR                            VALUE 8 THRU 15.
001900   03  RTC-REQUEST-SW            PIC  X(01)   VALUE SPACE.
002000     88  RTC-REQUEST-FINISH                   VALUE 'F'.
002100   03  RTC-MESSAGE               PIC  X(60)   VALUE SPACES.
002200   03  FILLER                    PIC  X(05)   VALUE SPACES.
