000100******************************************************************
000200*                                                                *
000300*    BUSREC  -- BUS POSITION MASTER RECORD LAYOUT                *
000400*                                                                *
000500*    WRITTEN BY BFMREC01 (FILTERED, CHRONOLOGICAL POSITION       *
000600*    MASTER), READ BY BFMSPD01 FOR THE SPEED PASS.  FIXED 60     *
000700*    BYTE RECORD, LINE SEQUENTIAL.                                *
000800*                                                                *
000900* CHANGE HISTORY ------------------------------------------------
001000* 05/02/1995 DLC  ORIGINAL LAYOUT -- DISPATCH GPS FEED PROJECT.
001100* END OF HISTORY ------------------------------------------------
001200
001300 01  BUS-RECORD.
001400   03  BR-VEHICLE-NUMBER         PIC  X(06).
001500   03  BR-LINE                   PIC  X(04).
001600   03  BR-BRIGADE                PIC  X(04).
001700   03  BR-REC-TIME               PIC  X(19).
001800   03  BR-REC-TIME-PARTS REDEFINES BR-REC-TIME.
001900     05  BR-TIME-YYYY            PIC  9(04).
002000     05  FILLER                  PIC  X(01).
002100     05  BR-TIME-MM              PIC  9(02).
002200     05  FILLER                  PIC  X(01).
002300     05  BR-TIME-DD              PIC  9(02).
002400     05  FILLER                  PIC  X(01).
002500     05  BR-TIME-HH              PIC  9(02).
002600     05  FILLER                  PIC  X(01).
002700     05  BR-TIME-MI              PIC  9(02).
002800     05  FILLER                  PIC  X(01).
002900     05  BR-TIME-SS              PIC  9(02).
003000   03  BR-LATITUDE               PIC S9(03)V9(06).
003100   03  BR-LONGITUDE              PIC S9(03)V9(06).
003200   03  FILLER                    PIC  X(09).
