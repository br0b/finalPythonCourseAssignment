000100******************************************************************
000200*                                                                *
000300*    DEPARTR -- NORMALIZED DEPARTURE RECORD LAYOUT               *
000400*                                                                *
000500*    WRITTEN BY BFMDEP01 TO THE NUMBERED DEPARTURES-n FILES,     *
000600*    AT MOST 10,000 RECORDS PER GENERATION.                      *
000700*                                                                *
000800* CHANGE HISTORY ------------------------------------------------
000900* 05/02/1995 DLC  ORIGINAL LAYOUT -- DISPATCH GPS FEED PROJECT.
001000* END OF HISTORY ------------------------------------------------
001100
001200 01  DEPARTURE.
001300   03  DP-STOP-ID                PIC  X(06).
001400   03  DP-STOP-NUMBER            PIC  X(02).
001500   03  DP-LINE                   PIC  X(04).
001600   03  DP-BRIGADE                PIC  X(04).
001700   03  DP-DEP-TIME               PIC  X(19).
001800   03  FILLER                    PIC  X(05).
