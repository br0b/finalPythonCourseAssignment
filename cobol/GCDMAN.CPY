000100******************************************************************
000200*                                                                *
000300*    GCDMAN  -- GREAT-CIRCLE DISTANCE WORKING STORAGE            *
000400*                                                                *
000500*    BACKS THE GCDMANP PARAGRAPH COPY.  THE SITE HAS NO COBOL    *
000600*    INTRINSIC FUNCTION MODULE INSTALLED, SO TRIG IS FARMED OUT  *
000700*    TO THE SCIENTIFIC SUBROUTINE LIBRARY (SCILIB) VIA CALL,     *
000800*    THE SAME WAY THIS SHOP HAS ALWAYS GOTTEN SQUARE ROOTS AND   *
000900*    SINES OUT OF COBOL -- SEE THE SCILIB BLUE BOOK, SECTION 4.  *
001000*    ALL TRIG ARGUMENTS/RESULTS ARE SCALED BINARY -- THIS SHOP   *
001010*    HAS NEVER OWNED A FLOATING-POINT COMPILER OPTION.           *
001020*                                                                *
001100* CHANGE HISTORY ------------------------------------------------
001200* 07/08/1991 DLC  ORIGINAL MEMBER FOR THE DISPATCH DISTANCE RUN.
001210* 02/14/2007 KMH  SCILIB UPGRADE DROPPED FLOATING-POINT ARGUMENT
001220*                 SUPPORT -- RECAST THE WORK AREA AS SCALED BINARY
001230*                 TO MATCH THE NEW LOAD MODULE (TKT DS-2401).
001300* END OF HISTORY ------------------------------------------------
001400
001500 01  GCD-WORK-FIELDS.
001600   03  GCD-EARTH-RADIUS-M        PIC S9(07)V9(01) BINARY
001610                                 VALUE 6371008.8.
001700   03  GCD-PI                    PIC S9(01)V9(09) BINARY
001710                                 VALUE 3.141592654.
001800   03  GCD-DEG-TO-RAD            PIC S9(01)V9(09) BINARY
001810                                 VALUE 0.017453293.
001900
002000   03  GCD-LAT1-RAD              PIC S9(01)V9(09) BINARY
002010                                 VALUE ZERO.
002100   03  GCD-LAT2-RAD              PIC S9(01)V9(09) BINARY
002110                                 VALUE ZERO.
002200   03  GCD-LON1-RAD              PIC S9(01)V9(09) BINARY
002210                                 VALUE ZERO.
002300   03  GCD-LON2-RAD              PIC S9(01)V9(09) BINARY
002310                                 VALUE ZERO.
002400   03  GCD-DLON-RAD              PIC S9(01)V9(09) BINARY
002410                                 VALUE ZERO.
002500
002600   03  GCD-SIN-LAT1              PIC S9(01)V9(09) BINARY
002610                                 VALUE ZERO.
002700   03  GCD-SIN-LAT2              PIC S9(01)V9(09) BINARY
002710                                 VALUE ZERO.
002800   03  GCD-COS-LAT1              PIC S9(01)V9(09) BINARY
002810                                 VALUE ZERO.
002900   03  GCD-COS-LAT2              PIC S9(01)V9(09) BINARY
002910                                 VALUE ZERO.
003000   03  GCD-COS-DLON              PIC S9(01)V9(09) BINARY
003010                                 VALUE ZERO.
003100   03  GCD-COS-ANGLE             PIC S9(01)V9(09) BINARY
003110                                 VALUE ZERO.
003200   03  GCD-ANGLE-RAD             PIC S9(01)V9(09) BINARY
003210                                 VALUE ZERO.
003300
003400   03  GCD-DISTANCE-M            PIC S9(08)V9(04) BINARY
003410                                 VALUE ZERO.
003500   03  FILLER                    PIC  X(04)   VALUE SPACES.
