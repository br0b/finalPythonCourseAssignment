000100******************************************************************
000200*                                                                *
000300*    POSINT  -- POSITION-OF-INTEREST RECORD LAYOUT               *
000400*                                                                *
000500*    ONE RECORD PER CLUSTER, WRITTEN BY BFMPOI01 IN SEED ORDER.  *
000600*                                                                *
000700* CHANGE HISTORY ------------------------------------------------
000800* 07/08/1991 DLC  ORIGINAL LAYOUT -- DISPATCH DISTANCE RUN.
000900* END OF HISTORY ------------------------------------------------
001000
001100 01  POSITION-OF-INTEREST.
001200   03  POI-LATITUDE              PIC S9(03)V9(06).
001300   03  POI-LONGITUDE             PIC S9(03)V9(06).
001400   03  POI-N-BUSES               PIC  9(05).
001500   03  FILLER                    PIC  X(07).
