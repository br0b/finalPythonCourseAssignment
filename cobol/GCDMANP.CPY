000100******************************************************************
000200*                                                                *
000300*    GCDMANP -- GREAT-CIRCLE DISTANCE, SPHERICAL LAW OF COSINES  *
000400*                                                                *
000500*    COPIED INTO THE CALLER'S DISTANCE PARAGRAPH.  GCD-LAT1-RAD/ *
000600*    GCD-LAT2-RAD/GCD-LON1-RAD/GCD-LON2-RAD MUST BE LOADED (IN   *
000700*    RADIANS) BEFORE THE COPY RUNS.  RESULT IN GCD-DISTANCE-M,   *
000800*    METRES, MEAN EARTH RADIUS 6,371,008.8M.                     *
000900*                                                                *
001000* CHANGE HISTORY ------------------------------------------------
001100* 07/08/1991 DLC  ORIGINAL MEMBER.
001200* END OF HISTORY ------------------------------------------------
001300
001400     CALL 'SCLBSIN'  USING GCD-LAT1-RAD GCD-SIN-LAT1.
001500     CALL 'SCLBSIN'  USING GCD-LAT2-RAD GCD-SIN-LAT2.
001600     CALL 'SCLBCOS'  USING GCD-LAT1-RAD GCD-COS-LAT1.
001700     CALL 'SCLBCOS'  USING GCD-LAT2-RAD GCD-COS-LAT2.
001800
001900     COMPUTE GCD-DLON-RAD = GCD-LON2-RAD - GCD-LON1-RAD.
002000     CALL 'SCLBCOS'  USING GCD-DLON-RAD GCD-COS-DLON.
002100
002200     COMPUTE GCD-COS-ANGLE =
002300         (GCD-SIN-LAT1 * GCD-SIN-LAT2) +
002400         (GCD-COS-LAT1 * GCD-COS-LAT2 * GCD-COS-DLON).
002500
002600*    GUARD THE DOMAIN OF ACOS -- ROUNDING CAN PUSH A ZERO-
002700*    DISTANCE PAIR A HAIR PAST +-1.
002800     IF  GCD-COS-ANGLE > 1.0
002900         MOVE 1.0                TO GCD-COS-ANGLE
003000     END-IF.
003100     IF  GCD-COS-ANGLE < -1.0
003200         MOVE -1.0               TO GCD-COS-ANGLE
003300     END-IF.
003400
003500     CALL 'SCLBACOS' USING GCD-COS-ANGLE GCD-ANGLE-RAD.
003600
003700     COMPUTE GCD-DISTANCE-M ROUNDED =
003800         GCD-ANGLE-RAD * GCD-EARTH-RADIUS-M.
