000100******************************************************************
000200*                                                                *
000300*    BUSSTOP -- BUS STOP COMPLEX MASTER RECORD LAYOUT            *
000400*                                                                *
000500*    EXTRACTED BY BFMDEP01 FROM THE STOP-EXTRACT INPUT FEED.     *
000600*    NO EDIT RULES APPLY -- THIS IS A STRAIGHT FIELD-FOR-FIELD   *
000700*    COPY OF THE STOP MASTER ONTO THE BFM LAYOUT.                *
000800*                                                                *
000900* CHANGE HISTORY ------------------------------------------------
001000* 05/02/1995 DLC  ORIGINAL LAYOUT -- DISPATCH GPS FEED PROJECT.
001100* END OF HISTORY ------------------------------------------------
001200
001300 01  BUS-STOP.
001400   03  BS-STOP-ID                PIC  X(06).
001500   03  BS-STOP-NUMBER            PIC  X(02).
001600   03  BS-LATITUDE               PIC S9(03)V9(06).
001700   03  BS-LONGITUDE              PIC S9(03)V9(06).
001800   03  FILLER                    PIC  X(14).
