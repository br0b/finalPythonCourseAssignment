000100******************************************************************
000200*                                                                *
000300*    DTEMANP -- ADD ONE CALENDAR DAY TO DTE-TODAY                *
000400*                                                                *
000500*    COPIED INTO THE CALLER'S D90-ADD-ONE-DAY PARAGRAPH.         *
000600*    DTE-TODAY MUST BE SET BEFORE THE COPY RUNS; RESULT COMES    *
000700*    BACK IN DTE-TOMORROW.  HANDLES MONTH AND YEAR ROLLOVER AND  *
000800*    THE FEBRUARY LEAP-YEAR CASE (GREGORIAN RULE).               *
000900*                                                                *
001000* CHANGE HISTORY ------------------------------------------------
001100* 04/11/1989 DLC  ORIGINAL MEMBER.
001200* 02/02/1999 RJP  Y2K -- CENTURY-AWARE LEAP TEST REPLACES THE
001300*                 OLD 2-DIGIT "DIVIDE BY 4" SHORTCUT.
001400* END OF HISTORY ------------------------------------------------
001500
001600     MOVE 'N'                    TO DTE-LEAP-SW.
001700     DIVIDE DTE-TODAY-YY BY 4    GIVING DTE-QUOT
001800                                 REMAINDER DTE-REM.
001900     IF  DTE-REM = ZERO
002000         DIVIDE DTE-TODAY-YY BY 100 GIVING DTE-QUOT
002100                                 REMAINDER DTE-REM
002200         IF  DTE-REM NOT = ZERO
002300             SET  DTE-IS-LEAP-YEAR TO TRUE
002400         ELSE
002500             DIVIDE DTE-TODAY-YY BY 400 GIVING DTE-QUOT
002600                                 REMAINDER DTE-REM
002700             IF  DTE-REM = ZERO
002800                 SET DTE-IS-LEAP-YEAR TO TRUE
002900             END-IF
003000         END-IF
003100     END-IF.
003200
003300     MOVE DTE-TODAY              TO DTE-TOMORROW.
003400     IF  DTE-IS-LEAP-YEAR
003500     AND DTE-TODAY-MM = 2
003600         MOVE 29                 TO DTE-MONTH-MAX-DAY(2)
003700     ELSE
003800         MOVE 28                 TO DTE-MONTH-MAX-DAY(2)
003900     END-IF.
004000
004100     IF  DTE-TODAY-DD < DTE-MONTH-MAX-DAY(DTE-TODAY-MM)
004200         ADD  1                  TO DTE-TOM-DD
004300     ELSE
004400         MOVE 1                  TO DTE-TOM-DD
004500         IF  DTE-TODAY-MM < 12
004600             ADD  1              TO DTE-TOM-MM
004700         ELSE
004800             MOVE 1              TO DTE-TOM-MM
004900             ADD  1              TO DTE-TOM-YY
005000         END-IF
005100     END-IF.
