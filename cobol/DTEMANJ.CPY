000100******************************************************************
000200*                                                                *
000300*    DTEMANJ -- GNUM-STYLE DAY-SERIAL NUMBER                     *
000400*                                                                *
000500*    COPIED INTO THE CALLER'S OWN PARAGRAPH.  DTE-CALC-YY/MM/DD  *
000600*    MUST BE LOADED BEFORE THE COPY RUNS; RESULT COMES BACK IN   *
000700*    DTE-CALC-DAYNUM, A DAY COUNT SUITABLE FOR SUBTRACTING TWO   *
000800*    CALENDAR DATES TO GET AN ELAPSED-DAYS FIGURE (GREGORIAN     *
000900*    CALENDAR, PROLEPTIC -- FINE FOR ANY DATE THIS SHOP RUNS).   *
001000*                                                                *
001100* CHANGE HISTORY ------------------------------------------------
001200* 08/14/2002 KMH  ORIGINAL MEMBER -- SPEED PROJECT NEEDED DAY    *
001300*                 ARITHMETIC THAT SPANS A MIDNIGHT ROLLOVER.
001400* END OF HISTORY ------------------------------------------------
001500
001600     MOVE 'N'                    TO DTE-LEAP-SW.
001700     DIVIDE DTE-CALC-YY BY 4     GIVING DTE-QUOT
001800                                 REMAINDER DTE-REM.
001900     IF  DTE-REM = ZERO
002000         DIVIDE DTE-CALC-YY BY 100 GIVING DTE-QUOT
002100                                 REMAINDER DTE-REM
002200         IF  DTE-REM NOT = ZERO
002300             SET  DTE-IS-LEAP-YEAR TO TRUE
002400         ELSE
002500             DIVIDE DTE-CALC-YY BY 400 GIVING DTE-QUOT
002600                                 REMAINDER DTE-REM
002700             IF  DTE-REM = ZERO
002800                 SET DTE-IS-LEAP-YEAR TO TRUE
002900             END-IF
003000         END-IF
003100     END-IF.
003200
003300     COMPUTE DTE-CALC-YM1 = DTE-CALC-YY - 1.
003400
003500     COMPUTE DTE-CALC-DAYNUM =
003600         (365 * DTE-CALC-YM1) + (DTE-CALC-YM1 / 4)
003700         - (DTE-CALC-YM1 / 100) + (DTE-CALC-YM1 / 400)
003800         + DTE-CUM-BEFORE-MONTH(DTE-CALC-MM) + DTE-CALC-DD.
003900
004000     IF  DTE-IS-LEAP-YEAR
004100     AND DTE-CALC-MM > 2
004200         ADD  1                  TO DTE-CALC-DAYNUM
004300     END-IF.
