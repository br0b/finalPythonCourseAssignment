000100******************************************************************
000200*                                                                *
000300*    DTEMAN  -- DATE MANAGEMENT WORKING STORAGE                  *
000400*                                                                *
000500*    PROVIDES THE CALENDAR TABLE AND WORK FIELDS BEHIND THE      *
000600*    D90-ADD-ONE-DAY PARAGRAPH (SEE DTEMANP) USED WHEREVER A     *
000700*    BFM PROGRAM MUST ROLL A DATE TO THE NEXT CALENDAR DAY.      *
000800*                                                                *
000900* CHANGE HISTORY ------------------------------------------------
001000* 04/11/1989 DLC  ORIGINAL MEMBER.
001100* 02/02/1999 RJP  CENTURY WINDOW ADDED FOR Y2K LEAP YEAR TEST.
001200* END OF HISTORY ------------------------------------------------
001300
001400 01  DTE-WORK-FIELDS.
001500   03  DTE-DAYS-IN-MONTH.
001600     05  PIC 9(02) VALUE 31.
001700     05  PIC 9(02) VALUE 28.
001800     05  PIC 9(02) VALUE 31.
001900     05  PIC 9(02) VALUE 30.
002000     05  PIC 9(02) VALUE 31.
002100     05  PIC 9(02) VALUE 30.
002200     05  PIC 9(02) VALUE 31.
002300     05  PIC 9(02) VALUE 31.
002400     05  PIC 9(02) VALUE 30.
002500     05  PIC 9(02) VALUE 31.
002600     05  PIC 9(02) VALUE 30.
002700     05  PIC 9(02) VALUE 31.
002800   03  DTE-MONTH-TABLE  REDEFINES DTE-DAYS-IN-MONTH.
002900     05  DTE-MONTH-MAX-DAY       PIC 9(02)   OCCURS 12 TIMES.
003000
003100   03  DTE-CENTURY               PIC 9(02)   VALUE ZEROES.
003150   03  DTE-QUOT                  PIC 9(06)   VALUE ZEROES.
003200   03  DTE-REM                   PIC 9(02)   VALUE ZEROES.
003300   03  DTE-LEAP-SW               PIC  X(01)  VALUE 'N'.
003400     88  DTE-IS-LEAP-YEAR                    VALUE 'Y'.
003500
003600   03  DTE-TODAY.
003700     05  DTE-TODAY-YY            PIC 9(04).
003800     05  DTE-TODAY-MM            PIC 9(02).
003900     05  DTE-TODAY-DD            PIC 9(02).
004000
004100   03  DTE-TOMORROW.
004200     05  DTE-TOM-YY              PIC 9(04).
004300     05  DTE-TOM-MM              PIC 9(02).
004400     05  DTE-TOM-DD              PIC 9(02).
004500
004600   03  DTE-TOM-DISPLAY           PIC  X(10).
004700   03  FILLER                    PIC  X(04)   VALUE SPACES.
004800
004900* CHANGE HISTORY (CONT'D) -------------------------------------
005000* 08/14/2002 KMH  ADDED GNUM-STYLE DAY-SERIAL FIELDS AND THE
005100*                 CUMULATIVE-DAYS TABLE FOR DATE SUBTRACTION --
005200*                 SEE DTEMANJ -- NEEDED BY THE SPEED PROJECT.
005300* END OF HISTORY (CONT'D) -------------------------------------
005400
005500   03  DTE-CUM-DAYS-TABLE.
005600     05  PIC 9(03) VALUE 000.
005700     05  PIC 9(03) VALUE 031.
005800     05  PIC 9(03) VALUE 059.
005900     05  PIC 9(03) VALUE 090.
006000     05  PIC 9(03) VALUE 120.
006100     05  PIC 9(03) VALUE 151.
006200     05  PIC 9(03) VALUE 181.
006300     05  PIC 9(03) VALUE 212.
006400     05  PIC 9(03) VALUE 243.
006500     05  PIC 9(03) VALUE 273.
006600     05  PIC 9(03) VALUE 304.
006700     05  PIC 9(03) VALUE 334.
006800   03  DTE-CUM-DAYS  REDEFINES DTE-CUM-DAYS-TABLE.
006900     05  DTE-CUM-BEFORE-MONTH    PIC 9(03)   OCCURS 12 TIMES.
007000
007100   03  DTE-CALC-YY               PIC 9(04)   VALUE ZEROES.
007200   03  DTE-CALC-MM               PIC 9(02)   VALUE ZEROES.
007300   03  DTE-CALC-DD               PIC 9(02)   VALUE ZEROES.
007400   03  DTE-CALC-YM1              PIC S9(08)  BINARY VALUE ZERO.
007500   03  DTE-CALC-DAYNUM           PIC S9(08)  BINARY VALUE ZERO.
007510
007520* CHANGE HISTORY (CONT'D 2) --------------------------------------
007530* 02/21/2007 KMH  ADDED DTE-YESTERDAY FOR THE RADIO RETRY WINDOW
007540*                 BACKWARD ROLLOVER -- SEE DTEMANM (TKT DS-2401).
007550* END OF HISTORY (CONT'D 2) --------------------------------------
007560
007570   03  DTE-YESTERDAY.
007580     05  DTE-YES-YY              PIC 9(04).
007590     05  DTE-YES-MM              PIC 9(02).
007595     05  DTE-YES-DD              PIC 9(02).
007600   03  FILLER                    PIC  X(04)   VALUE SPACES.
