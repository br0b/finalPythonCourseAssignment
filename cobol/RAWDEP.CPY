000100******************************************************************
000200*                                                                *
000300*    RAWDEP  -- RAW TIMETABLE DEPARTURE RECORD LAYOUT            *
000400*                                                                *
000500*    INPUT TO BFMDEP01, GROUPED BY STOP THEN LINE.  RAW-TIME     *
000600*    HOUR MAY RUN 24-29 FOR AN AFTER-MIDNIGHT DEPARTURE -- SEE   *
000700*    D10-NORMALIZE-DEP-TIME IN BFMDEP01.                         *
000800*                                                                *
000900* CHANGE HISTORY ------------------------------------------------
001000* 05/02/1995 DLC  ORIGINAL LAYOUT -- DISPATCH GPS FEED PROJECT.
001100* END OF HISTORY ------------------------------------------------
001200
001300 01  RAW-DEPARTURE.
001400   03  RD-STOP-ID                PIC  X(06).
001500   03  RD-STOP-NUMBER            PIC  X(02).
001600   03  RD-LINE                   PIC  X(04).
001700   03  RD-BRIGADE                PIC  X(04).
001800   03  RD-RAW-TIME               PIC  X(08).
001900   03  RD-RAW-TIME-PARTS REDEFINES RD-RAW-TIME.
002000     05  RD-RAW-HH               PIC  9(02).
002100     05  FILLER                  PIC  X(01).
002200     05  RD-RAW-MI               PIC  9(02).
002300     05  FILLER                  PIC  X(01).
002400     05  RD-RAW-SS               PIC  9(02).
002500   03  FILLER                    PIC  X(16).
