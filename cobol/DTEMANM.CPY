000100******************************************************************
000200*                                                                *
000300*    DTEMANM -- SUBTRACT ONE CALENDAR DAY FROM DTE-TODAY         *
000400*                                                                *
000500*    COPIED INTO THE CALLER'S G00-COMPUTE-WINDOW PARAGRAPH.      *
000600*    DTE-TODAY MUST BE SET BEFORE THE COPY RUNS; RESULT COMES    *
000700*    BACK IN DTE-YESTERDAY.  HANDLES MONTH AND YEAR BORROW AND   *
000800*    THE FEBRUARY LEAP-YEAR CASE (GREGORIAN RULE) THE SAME WAY   *
000900*    DTEMANP DOES FOR THE FORWARD ROLL.                          *
001000*                                                                *
001100* CHANGE HISTORY ------------------------------------------------
001200* 02/21/2007 KMH  ORIGINAL MEMBER -- RADIO RETRY WINDOW BACKWARD
001300*                 ROLLOVER FOR G00-COMPUTE-WINDOW (TKT DS-2401).
001400* END OF HISTORY ------------------------------------------------
001500
001600     IF  DTE-TODAY-DD > 1
001700         SUBTRACT 1              FROM DTE-TODAY-DD
001800                                 GIVING DTE-YES-DD
001900         MOVE DTE-TODAY-MM       TO DTE-YES-MM
002000         MOVE DTE-TODAY-YY       TO DTE-YES-YY
002100     ELSE
002200         MOVE DTE-TODAY-YY       TO DTE-YES-YY
002300         IF  DTE-TODAY-MM > 1
002400             SUBTRACT 1          FROM DTE-TODAY-MM
002500                                 GIVING DTE-YES-MM
002600         ELSE
002700             MOVE 12             TO DTE-YES-MM
002800             SUBTRACT 1          FROM DTE-YES-YY
002900         END-IF
003000
003100         MOVE 'N'                TO DTE-LEAP-SW
003200         DIVIDE DTE-YES-YY BY 4  GIVING DTE-QUOT
003300                                 REMAINDER DTE-REM
003400         IF  DTE-REM = ZERO
003500             DIVIDE DTE-YES-YY BY 100 GIVING DTE-QUOT
003600                                 REMAINDER DTE-REM
003700             IF  DTE-REM NOT = ZERO
003800                 SET  DTE-IS-LEAP-YEAR TO TRUE
003900             ELSE
004000                 DIVIDE DTE-YES-YY BY 400 GIVING DTE-QUOT
004100                                 REMAINDER DTE-REM
004200                 IF  DTE-REM = ZERO
004300                     SET DTE-IS-LEAP-YEAR TO TRUE
004400                 END-IF
004500             END-IF
004600         END-IF
004700
004800         IF  DTE-IS-LEAP-YEAR
004900         AND DTE-YES-MM = 2
005000             MOVE 29             TO DTE-MONTH-MAX-DAY(2)
005100         ELSE
005200             MOVE 28             TO DTE-MONTH-MAX-DAY(2)
005300         END-IF
005400
005500         MOVE DTE-MONTH-MAX-DAY(DTE-YES-MM)
005600                                 TO DTE-YES-DD
005700     END-IF.
