000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    BFMREC01.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  MAY 1995.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       VALIDATE AND RECORD CITY TRANSIT GPS SNAPSHOTS.
001500
001600* CHANGE HISTORY ------------------------------------------------
001700* 05/02/1995 DLC  ORIGINAL PROGRAM -- DISPATCH GPS FEED PROJECT.
001800* 11/14/1996 DLC  ADDED LAST-SEEN TABLE TO DROP STALE RE-POLLS
001900*                 OFF THE RADIO RETRY QUEUE.
002000* 08/21/1998 RJP  RAISED LAST-SEEN TABLE TO 2000 ENTRIES --
002100*                 FLEET GREW PAST OLD 1200 TABLE SIZE, SEE TKT
002200*                 DS-1123.
002300* 02/02/1999 RJP  Y2K -- RUN-STATS TIMESTAMPS NOW FULL 4-DIGIT
002350*                 YEAR; OLD 2-DIGIT DISPLAY FIELDS RETIRED.
002400* 09/19/2003 KMH  SKIP UNPARSEABLE TIME STAMPS WITH A WARNING
002500*                 INSTEAD OF ABENDING THE RUN (TKT DS-2041).
002600* END OF HISTORY ------------------------------------------------
002700
002800/*****************************************************************
002900*                                                                *
003000*    ENVIRONMENT DIVISION                                        *
003100*                                                                *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400
003500******************************************************************
003600*    CONFIGURATION SECTION                                       *
003700******************************************************************
003800 CONFIGURATION SECTION.
003900
004000 SOURCE-COMPUTER. IBM-2086-A04-140.
004100 OBJECT-COMPUTER. IBM-2086-A04-140.
004200
004300 SPECIAL-NAMES.
004400     SYSLST IS PRINTER,
004500     UPSI-7 ON STATUS IS WITH-UPDATES.
004600
004700******************************************************************
004800*    INPUT-OUTPUT SECTION                                        *
004900******************************************************************
005000 INPUT-OUTPUT SECTION.
005100
005200 FILE-CONTROL.
005300
005400     SELECT PARM-CARD
005500         ASSIGN TO SYS010
005600         FILE STATUS IS FILE-STAT(PARMC).
005700
005800     SELECT RAW-SNAPSHOTS
005900         ASSIGN TO BUSFEED
006000         FILE STATUS IS FILE-STAT(SNAP).
006100
006200     SELECT BUS-MASTER
006300         ASSIGN TO BUSMSTR
006400         FILE STATUS IS FILE-STAT(MSTR).
006500
006600     SELECT RUN-STATS
006700         ASSIGN TO RUNSTATS
006800         FILE STATUS IS FILE-STAT(STAT).
006900
007000/*****************************************************************
007100*                                                                *
007200*    DATA DIVISION                                               *
007300*                                                                *
007400******************************************************************
007500 DATA DIVISION.
007600
007700******************************************************************
007800*    FILE SECTION                                                *
007900******************************************************************
008000 FILE SECTION.
008100
008200 FD  PARM-CARD
008300     LABEL RECORDS ARE STANDARD.
008400 01  PARM-RECORD                  PIC  X(19).
008500
008600 FD  RAW-SNAPSHOTS
008700     LABEL RECORDS ARE STANDARD.
008800 COPY BUSSNAP.
008900
009000 FD  BUS-MASTER
009100     LABEL RECORDS ARE STANDARD.
009200 COPY BUSREC.
009300
009400 FD  RUN-STATS
009500     LABEL RECORDS ARE STANDARD.
009600 COPY RUNSTAT.
009700
009800******************************************************************
009900*    WORKING-STORAGE SECTION                                     *
010000******************************************************************
010100 WORKING-STORAGE SECTION.
010200
010300 01  WS-FIELDS.
010400   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
010500   03  THIS-PGM                  PIC  X(08)   VALUE 'BFMREC01'.
010600
010700   03  PARMC                     PIC S9(04)   BINARY VALUE 1.
010800   03  SNAP                      PIC S9(04)   BINARY VALUE 2.
010900   03  MSTR                      PIC S9(04)   BINARY VALUE 3.
011000   03  STAT                      PIC S9(04)   BINARY VALUE 4.
011100
011200   03  LS-SUB                    PIC S9(04)   BINARY VALUE ZEROES.
011300   03  LS-TOTL                   PIC S9(04)   BINARY VALUE ZEROES.
011400   03  LS-FOUND-SW               PIC  X(01)   VALUE 'N'.
011500     88  LS-VEHICLE-FOUND                     VALUE 'Y'.
011600   03  LAST-SEEN-TABLE.
011700     05  LAST-SEEN-ENTRY         OCCURS 2000 TIMES.
011800       07  LS-VEHICLE-NUMBER     PIC  X(06).
011900       07  LS-TIME               PIC  X(19).
012000
012100   03  REC-VALID-SW              PIC  X(01)   VALUE 'Y'.
012200     88  REC-IS-VALID                         VALUE 'Y'.
012300     88  REC-IS-INVALID                       VALUE 'N'.
012400
012500   03  WS-RUN-COUNTERS.
012600     05  N-REQUESTS-WS           PIC S9(07)   BINARY VALUE ZERO.
012700     05  N-SUCCESSFUL-WS         PIC S9(07)   BINARY VALUE ZERO.
012800     05  N-RECORDS-WS            PIC S9(07)   BINARY VALUE ZERO.
012900
013000   03  WS-START-TIME             PIC  X(19)   VALUE SPACES.
013100   03  WS-END-TIME               PIC  X(19)   VALUE SPACES.
013200   03  WS-SYS-DATE               PIC  9(08).
013300   03  WS-SYS-DATE-PARTS REDEFINES WS-SYS-DATE.
013400     05  WS-SYS-CC               PIC  9(02).
013500     05  WS-SYS-YY               PIC  9(02).
013600     05  WS-SYS-MM               PIC  9(02).
013700     05  WS-SYS-DD               PIC  9(02).
013800   03  WS-SYS-TIME               PIC  9(08).
013900   03  WS-SYS-TIME-PARTS REDEFINES WS-SYS-TIME.
014000     05  WS-SYS-HH               PIC  9(02).
014100     05  WS-SYS-MI               PIC  9(02).
014200     05  WS-SYS-SS               PIC  9(02).
014300     05  FILLER                  PIC  9(02).
014400
014500   03  VAR-EDIT                  PIC  ZZZZZZ9.
014600
014700 COPY SEQSTATW.
014800
014900 COPY RTCMAN.
015400
015500/*****************************************************************
015600*                                                                *
015700*    PROCEDURE DIVISION                                          *
015800*                                                                *
015900******************************************************************
016000 PROCEDURE DIVISION.
016100
016200******************************************************************
016300*    MAINLINE ROUTINE                                            *
016400******************************************************************
016500 A00-MAINLINE-ROUTINE.
016600
016700     PERFORM B10-INITIALIZATION THRU B15-EXIT.
016800
016900     PERFORM C00-PROCESS-SNAPSHOTS THRU C99-EXIT-PROCESS
017000         UNTIL STAT-EOFILE(SNAP)
017100            OR RTC-CODE NOT = ZERO.
017200
017300     PERFORM B20-TERMINATION THRU B25-EXIT.
017400
017500     MOVE RTC-CODE               TO RETURN-CODE.
017600     GOBACK.
017700
017800/*****************************************************************
017900*    PROGRAM INITIALIZATION ROUTINE                              *
018000******************************************************************
018100 B10-INITIALIZATION.
018200
018300     DISPLAY THIS-PGM ' STARTING' UPON CONSOLE.
018400
018500     OPEN INPUT  PARM-CARD.
018600     READ PARM-CARD
018700         AT END
018800             DISPLAY THIS-PGM ': MISSING START-TIME PARM CARD'
018900                                 UPON CONSOLE
019000             MOVE 16              TO RTC-CODE
019100     END-READ.
019200     IF  RTC-CODE = ZERO
019300         MOVE PARM-RECORD        TO WS-START-TIME
019400     END-IF.
019500     CLOSE PARM-CARD.
019600
019700     MOVE 4                      TO FS-TOTL.
019705     MOVE 'PARMCARD'             TO FILE-NAME(PARMC).
019710     MOVE 'SNAPSHOT'             TO FILE-NAME(SNAP).
019720     MOVE 'BUSMSTR '             TO FILE-NAME(MSTR).
019730     MOVE 'RUNSTATS'             TO FILE-NAME(STAT).
019740
019750     IF  RTC-CODE = ZERO
019800         OPEN INPUT  RAW-SNAPSHOTS
019900         OPEN OUTPUT BUS-MASTER
020000         OPEN OUTPUT RUN-STATS
020100         PERFORM B91-CHECK-ONE-OPEN THRU B92-EXIT-CHECK-ONE
020200             VARYING FSUB FROM 2 BY 1 UNTIL FSUB > FS-TOTL
020700     END-IF.
020800
020900     MOVE ZERO                   TO LS-TOTL.
021000     MOVE SPACES                 TO RSR-RECORD-TYPE.
021100
021200 B15-EXIT.
021300     EXIT.
021400
021410******************************************************************
021420*    B91 -- CHECK ONE OPENED FILE'S STATUS.  PERFORMED VARYING    *
021430*    FSUB ACROSS THE FILE-STAT TABLE BY B10-INITIALIZATION.       *
021440******************************************************************
021450 B91-CHECK-ONE-OPEN.
021460
021470     IF  NOT STAT-NORMAL(FSUB)
021480         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
021490     END-IF.
021500
021510 B92-EXIT-CHECK-ONE.
021520     EXIT.
021530
021540/*****************************************************************
021550*    PROGRAM TERMINATION ROUTINE                                 *
021560******************************************************************
021800 B20-TERMINATION.
021900
022000     PERFORM F00-CAPTURE-END-TIME THRU F05-EXIT.
022100     PERFORM F10-DISPLAY-STATISTICS THRU F15-EXIT.
022200
022300     CLOSE RAW-SNAPSHOTS
022400           BUS-MASTER
022500           RUN-STATS.
022600
022700 B25-EXIT.
022800     EXIT.
022900
023000/*****************************************************************
023100*    CHECK A SEQUENTIAL FILE'S STATUS                            *
023200******************************************************************
023300 B90-CHECK-STATUS.
023400
023500     COPY SEQSTATP.
023600
023700 B95-EXIT-CHECK.
023800     EXIT.
023900
024000/*****************************************************************
024100*    PROGRAM PROCESSING ROUTINES                                 *
024200******************************************************************
024300
024400 C00-PROCESS-SNAPSHOTS.
024500
024600     READ RAW-SNAPSHOTS
024700         AT END
024800             SET  STAT-EOFILE(SNAP) TO TRUE
024900             GO TO C99-EXIT-PROCESS
025000     END-READ.
025100
025200     IF  RSR-IS-HEADER
025300         PERFORM D10-COUNT-REQUEST-STATS THRU D15-EXIT
025400     ELSE
025500         PERFORM D20-VALIDATE-BUS-RECORD THRU D25-EXIT
025600         IF  REC-IS-VALID
025700             PERFORM E00-WRITE-BUS-RECORD THRU E05-EXIT
025800         END-IF
025900     END-IF.
026000
026100 C99-EXIT-PROCESS.
026200     EXIT.
026300
026400******************************************************************
026500*    D10 -- FOLD ONE SNAPSHOT GROUP'S STATISTICS INTO THE RUN    *
026600*    TOTAL -- COUNTS ADD, START-TIME STAYS THE RUN'S OWN,        *
026700*    END-TIME IS RESTAMPED AT TERMINATION.                       *
026800******************************************************************
026900 D10-COUNT-REQUEST-STATS.
027000
027100     ADD  1                      TO N-REQUESTS-WS.
027200     IF  RSR-REQUEST-VALID
027300         ADD  1                  TO N-SUCCESSFUL-WS
027400     END-IF.
027500
027600 D15-EXIT.
027700     EXIT.
027800
027900******************************************************************
028000*    D20 -- VALIDATE A BUS POSITION DETAIL RECORD -- REJECT A    *
028100*    STALE OR DUPLICATE RE-POLL AND ANY FIELD OUT OF RANGE.      *
028200******************************************************************
028300 D20-VALIDATE-BUS-RECORD.
028400
028500     SET  REC-IS-VALID           TO TRUE.
028550
028600     IF  RSR-TIME-YYYY NOT NUMERIC
028610     OR  RSR-TIME-MM   NOT NUMERIC
028620     OR  RSR-TIME-DD   NOT NUMERIC
028630     OR  RSR-TIME-HH   NOT NUMERIC
028640     OR  RSR-TIME-MI   NOT NUMERIC
028650     OR  RSR-TIME-SS   NOT NUMERIC
028660     OR  RSR-TIME-MM   < '01'  OR  RSR-TIME-MM > '12'
028670     OR  RSR-TIME-DD   < '01'  OR  RSR-TIME-DD > '31'
028680     OR  RSR-TIME-HH   > '23'
028690     OR  RSR-TIME-MI   > '59'
028700     OR  RSR-TIME-SS   > '59'
028900         DISPLAY THIS-PGM ': BAD TIME STAMP, VEHICLE '
029000                 RSR-VEHICLE-NUMBER ' -- RECORD SKIPPED'
029100                                 UPON CONSOLE
029200         SET  REC-IS-INVALID     TO TRUE
029250         GO TO D25-EXIT
029300     END-IF.
029400
029500     PERFORM D30-SEARCH-LAST-SEEN THRU D35-EXIT.
029600
029700     IF  LS-VEHICLE-FOUND
029800     AND LS-TIME(LS-SUB) NOT < RSR-REC-TIME
029900         SET  REC-IS-INVALID     TO TRUE
030000         GO TO D25-EXIT
030100     END-IF.
030200
030300     IF  LS-VEHICLE-FOUND
030400         MOVE RSR-REC-TIME       TO LS-TIME(LS-SUB)
030500     ELSE
030600         ADD  1                  TO LS-TOTL
030700         MOVE RSR-VEHICLE-NUMBER TO LS-VEHICLE-NUMBER(LS-TOTL)
030800         MOVE RSR-REC-TIME       TO LS-TIME(LS-TOTL)
030900     END-IF.
031000
031100     IF  RSR-REC-TIME NOT > WS-START-TIME
031200         SET  REC-IS-INVALID     TO TRUE
031300     END-IF.
031400
031500 D25-EXIT.
031600     EXIT.
031700
031800******************************************************************
031900*    D30 -- LINEAR SEARCH OF THE LAST-SEEN TABLE.  SETS LS-SUB   *
032000*    TO THE MATCHING ENTRY WHEN FOUND.                           *
032100******************************************************************
032200 D30-SEARCH-LAST-SEEN.
032300
032400     SET  LS-VEHICLE-FOUND NOT   TO TRUE.
032500     PERFORM D31-COMPARE-ONE-ENTRY THRU D32-EXIT-COMPARE
032600         VARYING LS-SUB FROM 1 BY 1 UNTIL LS-SUB > LS-TOTL.
032700
033200 D35-EXIT.
033300     EXIT.
033310
033320******************************************************************
033330*    D31 -- COMPARE ONE LAST-SEEN ENTRY AGAINST THE INCOMING      *
033340*    VEHICLE NUMBER.  PERFORMED VARYING LS-SUB BY D30 ABOVE.      *
033350******************************************************************
033360 D31-COMPARE-ONE-ENTRY.
033370
033380     IF  LS-VEHICLE-NUMBER(LS-SUB) = RSR-VEHICLE-NUMBER
033390         SET  LS-VEHICLE-FOUND   TO TRUE
033400     END-IF.
033410
033420 D32-EXIT-COMPARE.
033430     EXIT.
033440
033500******************************************************************
033600*    E00 -- APPEND A VALID RECORD TO THE BUS-RECORD MASTER       *
033700******************************************************************
033800 E00-WRITE-BUS-RECORD.
033900
034000     MOVE RSR-VEHICLE-NUMBER     TO BR-VEHICLE-NUMBER.
034100     MOVE RSR-LINE               TO BR-LINE.
034200     MOVE RSR-BRIGADE            TO BR-BRIGADE.
034300     MOVE RSR-REC-TIME           TO BR-REC-TIME.
034400     MOVE RSR-LATITUDE           TO BR-LATITUDE.
034500     MOVE RSR-LONGITUDE          TO BR-LONGITUDE.
034600     MOVE SPACES                 TO FILLER OF BUS-RECORD.
034700
034800     WRITE BUS-RECORD.
034900     IF  NOT STAT-NORMAL(MSTR)
035000         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
035100     ELSE
035200         ADD  1                  TO N-RECORDS-WS
035300     END-IF.
035400
035500 E05-EXIT.
035600     EXIT.
035700
035800******************************************************************
035900*    F00 -- CAPTURE THE RUN'S END TIME OFF THE SYSTEM CLOCK      *
036000******************************************************************
036100 F00-CAPTURE-END-TIME.
036200
036300     ACCEPT WS-SYS-DATE          FROM DATE YYYYMMDD.
036400     ACCEPT WS-SYS-TIME          FROM TIME.
036500
036600     STRING WS-SYS-CC WS-SYS-YY '-' WS-SYS-MM '-' WS-SYS-DD ' '
036700            WS-SYS-HH ':' WS-SYS-MI ':' WS-SYS-SS
036800         DELIMITED BY SIZE INTO WS-END-TIME.
036900
037000 F05-EXIT.
037100     EXIT.
037200
037300******************************************************************
037400*    F10 -- WRITE AND DISPLAY THE RUN-STATISTICS RECORD          *
037500******************************************************************
037600 F10-DISPLAY-STATISTICS.
037700
037800     MOVE N-REQUESTS-WS          TO RS-N-REQUESTS.
037900     MOVE N-SUCCESSFUL-WS        TO RS-N-SUCCESSFUL-REQUESTS.
038000     MOVE N-RECORDS-WS           TO RS-N-RECORDS.
038100     MOVE WS-START-TIME          TO RS-START-TIME.
038200     MOVE WS-END-TIME            TO RS-END-TIME.
038300     MOVE SPACES                 TO FILLER OF RUN-STATISTICS.
038400
038500     WRITE RUN-STATISTICS.
038600     IF  NOT STAT-NORMAL(STAT)
038700         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
038800     END-IF.
038900
039000     MOVE N-REQUESTS-WS          TO VAR-EDIT.
039100     DISPLAY 'Number of requests: ' VAR-EDIT
039200                                 UPON PRINTER.
039300     MOVE N-SUCCESSFUL-WS        TO VAR-EDIT.
039400     DISPLAY 'Number of successful requests: ' VAR-EDIT
039500                                 UPON PRINTER.
039600     MOVE N-RECORDS-WS           TO VAR-EDIT.
039700     DISPLAY 'Number of records: ' VAR-EDIT
039800                                 UPON PRINTER.
039900     DISPLAY 'Processing start time: ' WS-START-TIME
040000                                 UPON PRINTER.
040100     DISPLAY 'Processing end time: ' WS-END-TIME
040200                                 UPON PRINTER.
040300
040400 F15-EXIT.
040500     EXIT.
