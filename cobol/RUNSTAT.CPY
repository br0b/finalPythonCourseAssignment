000100******************************************************************
000200*                                                                *
000300*    RUNSTAT -- RUN STATISTICS RECORD LAYOUT                     *
000400*                                                                *
000500*    ONE RECORD PER BFMREC01 RUN.  COUNTERS ARE ALSO HELD IN     *
000600*    COMP WORKING-STORAGE WHILE THE RUN IS ACTIVE (SEE           *
000700*    WS-RUN-COUNTERS IN BFMREC01) AND MOVED HERE ONLY AT         *
000800*    WRITE TIME.                                                 *
000900*                                                                *
001000* CHANGE HISTORY ------------------------------------------------
001100* 05/02/1995 DLC  ORIGINAL LAYOUT -- DISPATCH GPS FEED PROJECT.
001200* END OF HISTORY ------------------------------------------------
001300
001400 01  RUN-STATISTICS.
001500   03  RS-N-REQUESTS             PIC  9(07).
001600   03  RS-N-SUCCESSFUL-REQUESTS  PIC  9(07).
001700   03  RS-N-RECORDS              PIC  9(07).
001800   03  RS-START-TIME             PIC  X(19).
001900   03  RS-END-TIME               PIC  X(19).
002000   03  FILLER                    PIC  X(11).
