000100******************************************************************
000200*                                                                *
000300*    SPDREC  -- BUS RECORD PAIRED WITH ITS COMPUTED SPEED        *
000400*                                                                *
000500*    WRITTEN BY BFMSPD01 (D10-COMPUTE-SPEED), READ BY BFMPOI01   *
000600*    AS THE CLUSTERING PASS INPUT.  SPD-HAS-SPEED IS 'N' FOR THE *
000700*    FIRST RECORD OF EACH VEHICLE -- SPD-SPEED-MPS               *
000800*    IS MEANINGLESS WHEN SPD-HAS-SPEED IS 'N'.                   *
000900*                                                                *
001000* CHANGE HISTORY ------------------------------------------------
001100* 07/08/1991 DLC  ORIGINAL LAYOUT -- DISPATCH DISTANCE RUN.
001200* END OF HISTORY ------------------------------------------------
001300
001400 01  SPEED-RECORD.
001500   03  SPD-VEHICLE-NUMBER        PIC  X(06).
001600   03  SPD-LINE                  PIC  X(04).
001700   03  SPD-BRIGADE               PIC  X(04).
001800   03  SPD-REC-TIME              PIC  X(19).
001900   03  SPD-LATITUDE              PIC S9(03)V9(06).
002000   03  SPD-LONGITUDE             PIC S9(03)V9(06).
002100   03  SPD-HAS-SPEED             PIC  X(01).
002200     88  SPD-SPEED-PRESENT                    VALUE 'Y'.
002300     88  SPD-SPEED-ABSENT                     VALUE 'N'.
002400   03  SPD-SPEED-MPS             PIC S9(05)V9(04).
002500   03  FILLER                    PIC  X(09).
