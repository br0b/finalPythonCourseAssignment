000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    BFMPOI01.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  JAN 1992.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       CLUSTER SPEEDING RECORDS INTO POSITIONS OF
001500*                               INTEREST FOR THE ROUTE SAFETY
001600*                               REVIEW BOARD.
001700
001800* CHANGE HISTORY ------------------------------------------------
001900* 01/06/1992 DLC  ORIGINAL PROGRAM -- DISPATCH DISTANCE RUN.
002000* 08/21/1998 RJP  RAISED THE SPEEDING-RECORD TABLE TO 5000
002100*                 ENTRIES -- FLEET GREW PAST OLD 3000 TABLE SIZE,
002200*                 SEE TKT DS-1123.
002300* 06/11/2006 KMH  SEED THRESHOLD NOW SHARES THE LEGAL-SPEED
002400*                 CONSTANT WITH BFMSPD01 RATHER THAN A HARD-
002500*                 CODED LITERAL (TKT DS-2288).
002510* 02/14/2007 KMH  PICKED UP THE SCALED-BINARY GCDMAN REWORK --
002520*                 NO SOURCE CHANGE HERE, RECOMPILE ONLY (TKT
002530*                 DS-2401).
002600* END OF HISTORY ------------------------------------------------
002700
002800/*****************************************************************
002900*                                                                *
003000*    ENVIRONMENT DIVISION                                        *
003100*                                                                *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400
003500******************************************************************
003600*    CONFIGURATION SECTION                                       *
003700******************************************************************
003800 CONFIGURATION SECTION.
003900
004000 SOURCE-COMPUTER. IBM-2086-A04-140.
004100 OBJECT-COMPUTER. IBM-2086-A04-140.
004200
004300 SPECIAL-NAMES.
004400     SYSLST IS PRINTER,
004500     UPSI-7 ON STATUS IS WITH-UPDATES.
004600
004700******************************************************************
004800*    INPUT-OUTPUT SECTION                                        *
004900******************************************************************
005000 INPUT-OUTPUT SECTION.
005100
005200 FILE-CONTROL.
005300
005400     SELECT SPEED-PAIRS
005500         ASSIGN TO SPDPAIRS
005600         FILE STATUS IS FILE-STAT(SPDP).
005700
005800     SELECT POI-OUT
005900         ASSIGN TO POIOUT
006000         FILE STATUS IS FILE-STAT(POIO).
006100
006200/*****************************************************************
006300*                                                                *
006400*    DATA DIVISION                                               *
006500*                                                                *
006600******************************************************************
006700 DATA DIVISION.
006800
006900******************************************************************
007000*    FILE SECTION                                                *
007100******************************************************************
007200 FILE SECTION.
007300
007400 FD  SPEED-PAIRS
007500     LABEL RECORDS ARE STANDARD.
007600 COPY SPDREC.
007700
007800 FD  POI-OUT
007900     LABEL RECORDS ARE STANDARD.
008000 COPY POSINT.
008100
008200******************************************************************
008300*    WORKING-STORAGE SECTION                                     *
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008600
008700 01  WS-FIELDS.
008800   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
008900   03  THIS-PGM                  PIC  X(08)   VALUE 'BFMPOI01'.
009000
009100   03  SPDP                      PIC S9(04)   BINARY VALUE 1.
009200   03  POIO                      PIC S9(04)   BINARY VALUE 2.
009300
009400   03  WS-LEGAL-SPEED-MPS        PIC S9(03)V9(04) VALUE 13.8889.
009450   03  WS-LEGAL-SPEED-PARTS REDEFINES WS-LEGAL-SPEED-MPS.
009460     05  WS-LEGAL-SPEED-WHOLE    PIC S9(03).
009470     05  WS-LEGAL-SPEED-FRAC    PIC  9(04).
009500
009600   03  CLU-SEED-POSITION.
009620     05  CLU-SEED-LAT            PIC S9(03)V9(06) VALUE ZERO.
009640     05  CLU-SEED-LON            PIC S9(03)V9(06) VALUE ZERO.
009660   03  CLU-SEED-KEY REDEFINES CLU-SEED-POSITION PIC X(18).
009800   03  CLU-COUNT                 PIC  9(05)   VALUE ZERO.
009900
010000   03  VAR-EDIT                  PIC  ZZZZZZ9.
010100   03  FILLER                    PIC  X(06)   VALUE SPACES.
010200
010300******************************************************************
010400*    U5 CLUSTERING INPUT TABLE -- SPEEDING RECORDS ONLY (SPEED    *
010500*    PRESENT AND OVER THE LEGAL-SPEED CONSTANT).  5000-ENTRY      *
010600*    SIZING PER THE CHANGE HISTORY ABOVE.                         *
010700******************************************************************
010800 01  SR-FIELDS.
010900   03  SR-TOTL                   PIC S9(04)   BINARY VALUE ZERO.
011000   03  SR-SUB                    PIC S9(04)   BINARY VALUE ZERO.
011100   03  SR-SUB2                   PIC S9(04)   BINARY VALUE ZERO.
011200   03  SR-TABLE                  OCCURS 5000 TIMES.
011210     05  SR-POSITION.
011220       07  SR-LATITUDE           PIC S9(03)V9(06) VALUE ZERO.
011230       07  SR-LONGITUDE          PIC S9(03)V9(06) VALUE ZERO.
011240     05  SR-POSITION-KEY REDEFINES SR-POSITION PIC X(18).
011500     05  SR-VISITED-SW           PIC  X(01)   VALUE 'N'.
011600       88  SR-VISITED                         VALUE 'Y'.
011700   03  FILLER                    PIC  X(04)   VALUE SPACES.
011800
011900 COPY SEQSTATW.
012000
012100 COPY RTCMAN.
012200
012300 COPY GCDMAN.
012400
012500/*****************************************************************
012600*                                                                *
012700*    PROCEDURE DIVISION                                          *
012800*                                                                *
012900******************************************************************
013000 PROCEDURE DIVISION.
013100
013200******************************************************************
013300*    MAINLINE ROUTINE                                            *
013400******************************************************************
013500 A00-MAINLINE-ROUTINE.
013600
013700     PERFORM B10-INITIALIZATION THRU B15-EXIT.
013800
013900     IF  RTC-CODE = ZERO
014000         PERFORM C00-LOAD-SPEEDING-RECORDS THRU C99-EXIT-LOAD
014100             UNTIL STAT-EOFILE(SPDP)
014200                OR RTC-CODE NOT = ZERO
014300     END-IF.
014400
014500     IF  RTC-CODE = ZERO
014600         PERFORM D00-CLUSTER-RECORDS THRU D99-EXIT-CLUSTER
014700     END-IF.
014800
014900     PERFORM B20-TERMINATION THRU B25-EXIT.
015000
015100     MOVE RTC-CODE               TO RETURN-CODE.
015200     GOBACK.
015300
015400/*****************************************************************
015500*    PROGRAM INITIALIZATION ROUTINE                              *
015600******************************************************************
015700 B10-INITIALIZATION.
015800
015900     DISPLAY THIS-PGM ' STARTING' UPON CONSOLE.
016000
016100     MOVE 2                      TO FS-TOTL.
016200     MOVE 'SPDPAIRS'             TO FILE-NAME(SPDP).
016300     MOVE 'POIOUT  '             TO FILE-NAME(POIO).
016400
016500     OPEN INPUT  SPEED-PAIRS.
016600     OPEN OUTPUT POI-OUT.
016700     PERFORM B91-CHECK-ONE-OPEN THRU B92-EXIT-CHECK-ONE
016800         VARYING FSUB FROM 1 BY 1 UNTIL FSUB > FS-TOTL.
016900
017000     MOVE ZERO                   TO SR-TOTL.
017100
017200 B15-EXIT.
017300     EXIT.
017400
017500******************************************************************
017600*    B91 -- CHECK ONE OPENED FILE'S STATUS.  PERFORMED VARYING    *
017700*    FSUB ACROSS THE FILE-STAT TABLE BY B10-INITIALIZATION.       *
017800******************************************************************
017900 B91-CHECK-ONE-OPEN.
018000
018100     IF  NOT STAT-NORMAL(FSUB)
018200         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
018300     END-IF.
018400
018500 B92-EXIT-CHECK-ONE.
018600     EXIT.
018700
018800/*****************************************************************
018900*    PROGRAM TERMINATION ROUTINE                                 *
019000******************************************************************
019100 B20-TERMINATION.
019200
019300     CLOSE SPEED-PAIRS
019400           POI-OUT.
019500
019600 B25-EXIT.
019700     EXIT.
019800
019900******************************************************************
020000*    CHECK A SEQUENTIAL FILE'S STATUS                            *
020100******************************************************************
020200 B90-CHECK-STATUS.
020300
020400     COPY SEQSTATP.
020500
020600 B95-EXIT-CHECK.
020700     EXIT.
020800
020900/*****************************************************************
021000*    C00 -- LOAD THE SPEEDING RECORDS THAT FEED THE CLUSTER PASS  *
021100*    (U5 INPUT -- THE U3 RECORD/SPEED PAIRS FILTERED TO SPEEDING  *
021200*    READINGS, I.E. OVER THE LEGAL-SPEED CONSTANT).               *
021300******************************************************************
021400 C00-LOAD-SPEEDING-RECORDS.
021500
021600     READ SPEED-PAIRS
021700         AT END
021800             SET  STAT-EOFILE(SPDP) TO TRUE
021900             GO TO C99-EXIT-LOAD
022000     END-READ.
022100
022200     IF  SPD-SPEED-PRESENT
022300     AND SPD-SPEED-MPS > WS-LEGAL-SPEED-MPS
022400         ADD  1                  TO SR-TOTL
022500         MOVE SPD-LATITUDE       TO SR-LATITUDE(SR-TOTL)
022600         MOVE SPD-LONGITUDE      TO SR-LONGITUDE(SR-TOTL)
022700         MOVE 'N'                TO SR-VISITED-SW(SR-TOTL)
022800     END-IF.
022900
023000 C99-EXIT-LOAD.
023100     EXIT.
023200
023300/*****************************************************************
023400*    D00 -- GREEDY SINGLE-PASS CLUSTERING OF SPEEDING READINGS.   *
023500*    WALK THE TABLE IN ORDER; EACH STILL-UNVISITED RECORD SEEDS   *
023600*    A NEW CLUSTER AND ABSORBS EVERY OTHER UNVISITED RECORD       *
023700*    WITHIN 100 METRES OF THE SEED.                               *
023800******************************************************************
023900 D00-CLUSTER-RECORDS.
024000
024100     PERFORM D01-PROCESS-ONE-SEED THRU D01X-EXIT
024200         VARYING SR-SUB FROM 1 BY 1 UNTIL SR-SUB > SR-TOTL.
024300
024400 D99-EXIT-CLUSTER.
024500     EXIT.
024600
024700 D01-PROCESS-ONE-SEED.
024800
024900     IF  NOT SR-VISITED(SR-SUB)
025000         SET  SR-VISITED(SR-SUB) TO TRUE
025100         MOVE 1                  TO CLU-COUNT
025200         MOVE SR-LATITUDE(SR-SUB) TO CLU-SEED-LAT
025300         MOVE SR-LONGITUDE(SR-SUB) TO CLU-SEED-LON
025400
025500         PERFORM D10-ABSORB-MEMBERS THRU D15-EXIT
025600             VARYING SR-SUB2 FROM 1 BY 1 UNTIL SR-SUB2 > SR-TOTL
025700
025800         PERFORM E00-WRITE-POSITION THRU E05-EXIT
025900     END-IF.
026000
026100 D01X-EXIT.
026200     EXIT.
026300
026400******************************************************************
026500*    D10 -- INNER SCAN OF THE TABLE FOR MEMBERS WITHIN 100 M OF   *
026600*    THE SEED.  DISTANCE IS ALWAYS MEASURED FROM THE SEED, NOT    *
026700*    FROM OTHER MEMBERS.  PERFORMED VARYING SR-SUB2 BY D01 ABOVE. *
026800******************************************************************
026900 D10-ABSORB-MEMBERS.
027000
027100     IF  SR-SUB2 NOT = SR-SUB
027200     AND NOT SR-VISITED(SR-SUB2)
027300         COMPUTE GCD-LAT1-RAD = CLU-SEED-LAT * GCD-DEG-TO-RAD
027400         COMPUTE GCD-LAT2-RAD =
027500             SR-LATITUDE(SR-SUB2) * GCD-DEG-TO-RAD
027600         COMPUTE GCD-LON1-RAD = CLU-SEED-LON * GCD-DEG-TO-RAD
027700         COMPUTE GCD-LON2-RAD =
027800             SR-LONGITUDE(SR-SUB2) * GCD-DEG-TO-RAD
027900         COPY GCDMANP.
028000         IF  GCD-DISTANCE-M < 100
028100             SET  SR-VISITED(SR-SUB2) TO TRUE
028200             ADD  1              TO CLU-COUNT
028300         END-IF
028400     END-IF.
028500
028600 D15-EXIT.
028700     EXIT.
028800
028900/*****************************************************************
029000*    E00 -- WRITE ONE POSITION-OF-INTEREST RECORD, SEED ORDER.    *
029100*    THE BUS COUNT INCLUDES THE SEED ITSELF.                      *
029200******************************************************************
029300 E00-WRITE-POSITION.
029400
029500     MOVE CLU-SEED-LAT           TO POI-LATITUDE.
029600     MOVE CLU-SEED-LON           TO POI-LONGITUDE.
029700     MOVE CLU-COUNT              TO POI-N-BUSES.
029800     MOVE SPACES                 TO FILLER OF POSITION-OF-INTEREST.
029900
030000     WRITE POSITION-OF-INTEREST.
030100     IF  NOT STAT-NORMAL(POIO)
030200         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
030300     END-IF.
030400
030500 E05-EXIT.
030600     EXIT.
