000100******************************************************************
000200*                                                                *
000300*    BUSSNAP -- RAW BUS-POSITION SNAPSHOT FEED LAYOUT            *
000400*                                                                *
000500*    ONE "H" HEADER RECORD PER POLLING REQUEST FOLLOWED BY ZERO  *
000600*    OR MORE "D" DETAIL RECORDS CARRYING THE BUS POSITIONS THAT  *
000700*    REQUEST RETURNED.  THE HEADER'S FLAG BYTE SAYS WHETHER THE  *
000800*    REQUEST CAME BACK VALID; BFMREC01 COUNTS REQUESTS AND       *
000900*    SUCCESSFUL REQUESTS OFF IT BEFORE VALIDATING THE DETAILS.   *
001000*                                                                *
001100* CHANGE HISTORY ------------------------------------------------
001200* 05/02/1995 DLC  ORIGINAL LAYOUT -- DISPATCH GPS FEED PROJECT.
001300* END OF HISTORY ------------------------------------------------
001400
001500 01  RAW-SNAPSHOT-RECORD.
001600   03  RSR-RECORD-TYPE           PIC  X(01).
001700     88  RSR-IS-HEADER                        VALUE 'H'.
001800     88  RSR-IS-DETAIL                        VALUE 'D'.
001900   03  RSR-BODY                  PIC  X(59).
002000   03  RSR-BODY-AS-HEADER REDEFINES RSR-BODY.
002100     05  RSR-REQUEST-FLAG        PIC  X(01).
002200       88  RSR-REQUEST-VALID                  VALUE 'Y'.
002300       88  RSR-REQUEST-INVALID                VALUE 'N'.
002400     05  FILLER                  PIC  X(58).
002500   03  RSR-BODY-AS-DETAIL REDEFINES RSR-BODY.
002600     05  RSR-VEHICLE-NUMBER      PIC  X(06).
002700     05  RSR-LINE                PIC  X(04).
002800     05  RSR-BRIGADE             PIC  X(04).
002900     05  RSR-REC-TIME            PIC  X(19).
002950     05  RSR-TIME-PARTS REDEFINES RSR-REC-TIME.
002960       07  RSR-TIME-YYYY         PIC  X(04).
002970       07  FILLER                PIC  X(01).
002980       07  RSR-TIME-MM           PIC  X(02).
002990       07  FILLER                PIC  X(01).
002995       07  RSR-TIME-DD           PIC  X(02).
002996       07  FILLER                PIC  X(01).
002997       07  RSR-TIME-HH           PIC  X(02).
002998       07  FILLER                PIC  X(01).
002999       07  RSR-TIME-MI           PIC  X(02).
003000       07  FILLER                PIC  X(01).
003005       07  RSR-TIME-SS           PIC  X(02).
003010     05  RSR-LATITUDE            PIC S9(03)V9(06).
003020     05  RSR-LONGITUDE           PIC S9(03)V9(06).
003030     05  FILLER                  PIC  X(16).
