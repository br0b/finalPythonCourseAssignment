000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    BFMDEP01.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  JULY 1995.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       NORMALIZE TIMETABLE DEPARTURES AND EXTRACT THE
001500*                               BUS STOP COMPLEX MASTER.
001600
001700* CHANGE HISTORY ------------------------------------------------
001800* 07/08/1995 DLC  ORIGINAL PROGRAM -- DISPATCH DISTANCE RUN.
001900* 03/14/1997 DLC  STOP EXTRACT ADDED AHEAD OF THE DEPARTURE PASS
002000*                 SO BUSSTOPS CARRIES A FRESH COPY EVERY RUN.
002100* 02/02/1999 RJP  Y2K -- DTEMAN CENTURY WINDOW PICKED UP HERE TOO;
002200*                 PARM CARD DATE IS NOW 4-DIGIT YEAR.
002300* 06/30/2001 RJP  RAISED DEPARTURES-OUT CUTOVER FROM 5,000 TO
002400*                 10,000 RECORDS PER FILE, SEE TKT DS-1687.
002500* 11/02/2004 KMH  ADDED G00-COMPUTE-WINDOW FOR THE RADIO RETRY
002600*                 PROJECT -- NOT CALLED FROM THIS PROGRAM YET.
002610* 02/21/2007 KMH  G00-COMPUTE-WINDOW WAS STILL A PASS-THROUGH --
002620*                 WIRED IN THE ACTUAL -5/+2*DURATION+5 MIN MATH
002630*                 AND THE DTEMANM BACKWARD-ROLLOVER MEMBER (TKT
002640*                 DS-2401).  STILL NOT CALLED FROM THE MAINLINE.
002700* END OF HISTORY ------------------------------------------------
002800
002900/*****************************************************************
003000*                                                                *
003100*    ENVIRONMENT DIVISION                                        *
003200*                                                                *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500
003600******************************************************************
003700*    CONFIGURATION SECTION                                       *
003800******************************************************************
003900 CONFIGURATION SECTION.
004000
004100 SOURCE-COMPUTER. IBM-2086-A04-140.
004200 OBJECT-COMPUTER. IBM-2086-A04-140.
004300
004400 SPECIAL-NAMES.
004500     SYSLST IS PRINTER,
004600     UPSI-7 ON STATUS IS WITH-UPDATES.
004700
004800******************************************************************
004900*    INPUT-OUTPUT SECTION                                        *
005000******************************************************************
005100 INPUT-OUTPUT SECTION.
005200
005300 FILE-CONTROL.
005400
005500     SELECT PARM-CARD
005600         ASSIGN TO SYS010
005700         FILE STATUS IS FILE-STAT(PARMC).
005800
005900     SELECT STOP-EXTRACT
006000         ASSIGN TO STOPIN
006100         FILE STATUS IS FILE-STAT(STOPX).
006200
006300     SELECT BUS-STOPS
006400         ASSIGN TO STOPOUT
006500         FILE STATUS IS FILE-STAT(STOPO).
006600
006700     SELECT RAW-DEPARTS
006800         ASSIGN TO RAWDEPS
006900         FILE STATUS IS FILE-STAT(RAWD).
007000
007100     SELECT DEPARTURES-OUT
007200         ASSIGN TO DEPARTS
007300         FILE STATUS IS FILE-STAT(DEPO).
007400
007500/*****************************************************************
007600*                                                                *
007700*    DATA DIVISION                                               *
007800*                                                                *
007900******************************************************************
008000 DATA DIVISION.
008100
008200******************************************************************
008300*    FILE SECTION                                                *
008400******************************************************************
008500 FILE SECTION.
008600
008700 FD  PARM-CARD
008800     LABEL RECORDS ARE STANDARD.
008900 01  PARM-RECORD                  PIC  X(10).
009000
009100 FD  STOP-EXTRACT
009200     LABEL RECORDS ARE STANDARD.
009300 COPY BUSSTOP REPLACING BUS-STOP         BY STOP-EXTRACT-RECORD
009400                        BS-STOP-ID       BY SE-STOP-ID
009500                        BS-STOP-NUMBER   BY SE-STOP-NUMBER
009600                        BS-LATITUDE      BY SE-LATITUDE
009700                        BS-LONGITUDE     BY SE-LONGITUDE.
009800
009900 FD  BUS-STOPS
010000     LABEL RECORDS ARE STANDARD.
010100 COPY BUSSTOP.
010200
010300 FD  RAW-DEPARTS
010400     LABEL RECORDS ARE STANDARD.
010500 COPY RAWDEP.
010600
010700 FD  DEPARTURES-OUT
010800     LABEL RECORDS ARE STANDARD.
010900 COPY DEPARTR.
011000
011100******************************************************************
011200*    WORKING-STORAGE SECTION                                     *
011300******************************************************************
011400 WORKING-STORAGE SECTION.
011500
011600 01  WS-FIELDS.
011700   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
011800   03  THIS-PGM                  PIC  X(08)   VALUE 'BFMDEP01'.
011900
012000   03  PARMC                     PIC S9(04)   BINARY VALUE 1.
012100   03  STOPX                     PIC S9(04)   BINARY VALUE 2.
012200   03  STOPO                     PIC S9(04)   BINARY VALUE 3.
012300   03  RAWD                      PIC S9(04)   BINARY VALUE 4.
012400   03  DEPO                      PIC S9(04)   BINARY VALUE 5.
012500
012600   03  WS-TODAY-PARM             PIC  X(10)   VALUE SPACES.
012700   03  WS-TODAY-PARM-PARTS REDEFINES WS-TODAY-PARM.
012800     05  WS-PARM-YYYY            PIC  9(04).
012900     05  FILLER                  PIC  X(01).
013000     05  WS-PARM-MM              PIC  9(02).
013100     05  FILLER                  PIC  X(01).
013200     05  WS-PARM-DD              PIC  9(02).
013300
013400   03  WS-TODAY-STAMP            PIC  X(10)   VALUE SPACES.
013500   03  WS-TOMORROW-STAMP         PIC  X(10)   VALUE SPACES.
013600
013700   03  DEP-COUNT-WS              PIC S9(05)   BINARY VALUE ZERO.
013800   03  DEP-FILE-NBR              PIC S9(04)   BINARY VALUE 1.
013900   03  DEP-TOTAL-WS              PIC S9(07)   BINARY VALUE ZERO.
014000
014100   03  WS-NORM-TIME              PIC  X(19)   VALUE SPACES.
014200   03  WS-NORM-HH                PIC  9(02)   VALUE ZERO.
014300
014400   03  VAR-EDIT                  PIC  ZZZZZZ9.
014500
014600******************************************************************
014700*    RADIO RETRY WINDOW FIELDS -- COMPUTED BY G00-COMPUTE-WINDOW  *
014800*    BUT NOT YET WIRED INTO THE MAINLINE (SEE CHANGE HISTORY).    *
014900******************************************************************
015000 01  WS-WINDOW-FIELDS.
015100   03  WND-RECORDING-SECS        PIC S9(05)   BINARY VALUE ZERO.
015200   03  WND-NOW-TIME              PIC  X(19)   VALUE SPACES.
015210   03  WND-NOW-TIME-PARTS REDEFINES WND-NOW-TIME.
015220     05  WND-NOW-YYYY            PIC  9(04).
015230     05  FILLER                  PIC  X(01).
015240     05  WND-NOW-MM              PIC  9(02).
015250     05  FILLER                  PIC  X(01).
015260     05  WND-NOW-DD              PIC  9(02).
015270     05  FILLER                  PIC  X(01).
015280     05  WND-NOW-HH              PIC  9(02).
015290     05  FILLER                  PIC  X(01).
015300     05  WND-NOW-MI              PIC  9(02).
015310     05  FILLER                  PIC  X(01).
015320     05  WND-NOW-SS              PIC  9(02).
015330   03  WND-START-TIME            PIC  X(19)   VALUE SPACES.
015340   03  WND-END-TIME              PIC  X(19)   VALUE SPACES.
015350   03  WND-STP-YYYY              PIC  9(04)   VALUE ZERO.
015360   03  WND-STP-MM                PIC  9(02)   VALUE ZERO.
015370   03  WND-STP-DD                PIC  9(02)   VALUE ZERO.
015380   03  WND-ETP-YYYY              PIC  9(04)   VALUE ZERO.
015390   03  WND-ETP-MM                PIC  9(02)   VALUE ZERO.
015400   03  WND-ETP-DD                PIC  9(02)   VALUE ZERO.
015490   03  WND-NOW-SECS              PIC S9(05)   BINARY VALUE ZERO.
015500   03  WND-START-SECS            PIC S9(05)   BINARY VALUE ZERO.
015510   03  WND-END-SECS              PIC S9(07)   BINARY VALUE ZERO.
015520   03  WND-CALC-REM              PIC S9(05)   BINARY VALUE ZERO.
015530   03  WND-CALC-HH               PIC  9(02)   VALUE ZERO.
015540   03  WND-CALC-MI               PIC  9(02)   VALUE ZERO.
015550   03  WND-CALC-SS               PIC  9(02)   VALUE ZERO.
015600   03  FILLER                    PIC  X(08)   VALUE SPACES.
015650
015700 COPY SEQSTATW.
015800
015900 COPY RTCMAN.
016000
016100 COPY DTEMAN.
016200
016300/*****************************************************************
016400*                                                                *
016500*    PROCEDURE DIVISION                                          *
016600*                                                                *
016700******************************************************************
016800 PROCEDURE DIVISION.
016900
017000******************************************************************
017100*    MAINLINE ROUTINE                                            *
017200******************************************************************
017300 A00-MAINLINE-ROUTINE.
017400
017500     PERFORM B10-INITIALIZATION THRU B15-EXIT.
017600
017700     PERFORM C00-EXTRACT-BUS-STOPS THRU C99-EXIT-EXTRACT
017800         UNTIL STAT-EOFILE(STOPX)
017900            OR RTC-CODE NOT = ZERO.
018000
018100     IF  RTC-CODE = ZERO
018200         PERFORM D00-PROCESS-DEPARTURES THRU D99-EXIT-PROCESS
018300             UNTIL STAT-EOFILE(RAWD)
018400                OR RTC-CODE NOT = ZERO
018500     END-IF.
018600
018700     PERFORM B20-TERMINATION THRU B25-EXIT.
018800
018900     MOVE RTC-CODE               TO RETURN-CODE.
019000     GOBACK.
019100
019200/*****************************************************************
019300*    PROGRAM INITIALIZATION ROUTINE                              *
019400******************************************************************
019500 B10-INITIALIZATION.
019600
019700     DISPLAY THIS-PGM ' STARTING' UPON CONSOLE.
019800
019900     OPEN INPUT  PARM-CARD.
020000     READ PARM-CARD
020100         AT END
020200             DISPLAY THIS-PGM ': MISSING RUN-DATE PARM CARD'
020300                                 UPON CONSOLE
020400             MOVE 16              TO RTC-CODE
020500     END-READ.
020600     IF  RTC-CODE = ZERO
020700         MOVE PARM-RECORD        TO WS-TODAY-PARM
020800         MOVE WS-TODAY-PARM      TO WS-TODAY-STAMP
020900     END-IF.
021000     CLOSE PARM-CARD.
021100
021200     MOVE 5                      TO FS-TOTL.
021300     MOVE 'PARMCARD'             TO FILE-NAME(PARMC).
021400     MOVE 'STOPIN  '             TO FILE-NAME(STOPX).
021500     MOVE 'STOPOUT '             TO FILE-NAME(STOPO).
021600     MOVE 'RAWDEPS '             TO FILE-NAME(RAWD).
021700     MOVE 'DEPARTS '             TO FILE-NAME(DEPO).
021800
021900     IF  RTC-CODE = ZERO
022000         OPEN INPUT  STOP-EXTRACT
022100         OPEN OUTPUT BUS-STOPS
022200         OPEN INPUT  RAW-DEPARTS
022300         OPEN OUTPUT DEPARTURES-OUT
022400         PERFORM B91-CHECK-ONE-OPEN THRU B92-EXIT-CHECK-ONE
022500             VARYING FSUB FROM 2 BY 1 UNTIL FSUB > FS-TOTL
022600     END-IF.
022700
022800     MOVE ZERO                   TO DEP-COUNT-WS.
022900     MOVE 1                      TO DEP-FILE-NBR.
023000     MOVE ZERO                   TO DEP-TOTAL-WS.
023100
023200     IF  RTC-CODE = ZERO
023300         MOVE WS-PARM-YYYY       TO DTE-TODAY-YY
023400         MOVE WS-PARM-MM         TO DTE-TODAY-MM
023500         MOVE WS-PARM-DD         TO DTE-TODAY-DD
023600         COPY DTEMANP.
023700         MOVE DTE-TOM-YY         TO WS-PARM-YYYY
023800         MOVE DTE-TOM-MM         TO WS-PARM-MM
023900         MOVE DTE-TOM-DD         TO WS-PARM-DD
024000         MOVE WS-TODAY-PARM      TO WS-TOMORROW-STAMP
024100     END-IF.
024200
024300 B15-EXIT.
024400     EXIT.
024500
024600******************************************************************
024700*    B91 -- CHECK ONE OPENED FILE'S STATUS.  PERFORMED VARYING    *
024800*    FSUB ACROSS THE FILE-STAT TABLE BY B10-INITIALIZATION.       *
024900******************************************************************
025000 B91-CHECK-ONE-OPEN.
025100
025200     IF  NOT STAT-NORMAL(FSUB)
025300         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
025400     END-IF.
025500
025600 B92-EXIT-CHECK-ONE.
025700     EXIT.
025800
025900/*****************************************************************
026000*    PROGRAM TERMINATION ROUTINE                                 *
026100******************************************************************
026200 B20-TERMINATION.
026300
026400     CLOSE STOP-EXTRACT
026500           BUS-STOPS
026600           RAW-DEPARTS
026700           DEPARTURES-OUT.
026800
026900     MOVE DEP-TOTAL-WS           TO VAR-EDIT.
027000     DISPLAY 'Departures processed: ' VAR-EDIT
027100                                 UPON PRINTER.
027200
027300 B25-EXIT.
027400     EXIT.
027500
027600******************************************************************
027700*    CHECK A SEQUENTIAL FILE'S STATUS                            *
027800******************************************************************
027900 B90-CHECK-STATUS.
028000
028100     COPY SEQSTATP.
028200
028300 B95-EXIT-CHECK.
028400     EXIT.
028500
028600/*****************************************************************
028700*    C00 -- EXTRACT THE BUS STOP COMPLEX MASTER (PASS-THROUGH,    *
028800*    NO EDIT RULES -- SEE BUSSTOP.CPY REMARKS)                    *
028900******************************************************************
029000 C00-EXTRACT-BUS-STOPS.
029100
029200     READ STOP-EXTRACT
029300         AT END
029400             SET  STAT-EOFILE(STOPX) TO TRUE
029500             GO TO C99-EXIT-EXTRACT
029600     END-READ.
029700
029800     MOVE SE-STOP-ID             TO BS-STOP-ID.
029900     MOVE SE-STOP-NUMBER         TO BS-STOP-NUMBER.
030000     MOVE SE-LATITUDE            TO BS-LATITUDE.
030100     MOVE SE-LONGITUDE           TO BS-LONGITUDE.
030200     MOVE SPACES                 TO FILLER OF BUS-STOP.
030300
030400     WRITE BUS-STOP.
030500     IF  NOT STAT-NORMAL(STOPO)
030600         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
030700     END-IF.
030800
030900 C99-EXIT-EXTRACT.
031000     EXIT.
031100
031200/*****************************************************************
031300*    D00 -- MAIN DEPARTURE NORMALIZATION LOOP                    *
031400******************************************************************
031500 D00-PROCESS-DEPARTURES.
031600
031700     READ RAW-DEPARTS
031800         AT END
031900             SET  STAT-EOFILE(RAWD) TO TRUE
032000             GO TO D99-EXIT-PROCESS
032100     END-READ.
032200
032300     PERFORM D10-NORMALIZE-DEP-TIME THRU D15-EXIT.
032400     PERFORM E00-WRITE-DEPARTURE THRU E05-EXIT.
032500
032600 D99-EXIT-PROCESS.
032700     EXIT.
032800
032900******************************************************************
033000*    D10 -- NORMALIZE RAW-TIME ONTO A FULL DEP-TIME STAMP.        *
033100*    HH 00-23 STAYS ON TODAY'S DATE; HH 24-29 ROLLS OVER TO       *
033200*    TOMORROW'S DATE LESS 24 HOURS (THE OLD "NEXT-DAY RUN"        *
033250*    CONVENTION ON THE TIMETABLE FEED).                           *
033300******************************************************************
033400 D10-NORMALIZE-DEP-TIME.
033500
033600     IF  RD-RAW-HH < 24
034000         STRING WS-TODAY-STAMP ' '
034100                RD-RAW-TIME
034200             DELIMITED BY SIZE INTO WS-NORM-TIME
034300     ELSE
034400         SUBTRACT 24             FROM RD-RAW-HH GIVING WS-NORM-HH
034500         STRING WS-TOMORROW-STAMP ' '
034600                WS-NORM-HH ':' RD-RAW-MI ':' RD-RAW-SS
034700             DELIMITED BY SIZE INTO WS-NORM-TIME
034800     END-IF.
034900
035000 D15-EXIT.
035100     EXIT.
035200
035300******************************************************************
035400*    E00 -- WRITE A NORMALIZED DEPARTURE, CUTTING A NEW OUTPUT    *
035500*    FILE EVERY TIME THE IN-MEMORY BATCH EXCEEDS 10,000 RECORDS.  *
035600*    JOB CONTROL ROTATES THE DLBL BEHIND DEPARTS EACH TIME WE     *
035700*    CLOSE/REOPEN THE SYMBOLIC UNIT.                              *
035800******************************************************************
035900 E00-WRITE-DEPARTURE.
036000
036100     MOVE RD-STOP-ID             TO DP-STOP-ID.
036200     MOVE RD-STOP-NUMBER         TO DP-STOP-NUMBER.
036300     MOVE RD-LINE                TO DP-LINE.
036400     MOVE RD-BRIGADE             TO DP-BRIGADE.
036500     MOVE WS-NORM-TIME           TO DP-DEP-TIME.
036600     MOVE SPACES                 TO FILLER OF DEPARTURE.
036700
036800     WRITE DEPARTURE.
036900     IF  NOT STAT-NORMAL(DEPO)
037000         PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
037100     ELSE
037200         ADD  1                  TO DEP-COUNT-WS
037300         ADD  1                  TO DEP-TOTAL-WS
037400     END-IF.
037500
037600     IF  DEP-COUNT-WS > 10000
037700         ADD  1                  TO DEP-FILE-NBR
037800         DISPLAY THIS-PGM ': CUTTING DEPARTURES FILE '
037900                 DEP-FILE-NBR    UPON CONSOLE
038000         CLOSE DEPARTURES-OUT
038100         OPEN OUTPUT DEPARTURES-OUT
038200         IF  NOT STAT-NORMAL(DEPO)
038300             PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK
038400         END-IF
038500         MOVE ZERO               TO DEP-COUNT-WS
038600     END-IF.
038700
038800 E05-EXIT.
038900     EXIT.
039000
039100******************************************************************
039200*    G00 -- COMPUTE THE RADIO RETRY WINDOW.  KEPT                 *
039300*    FOR THE RETRY-QUEUE PROJECT -- NOT PERFORMED FROM THIS       *
039400*    PROGRAM'S MAINLINE.  WINDOW-START = NOW - 5 MIN, WINDOW-END  *
039500*    = NOW + (2 * RECORDING DURATION) + 5 MIN, AS TEXT STAMPS.    *
039510*    WND-NOW-TIME CARRIES THE CALENDAR DATE THE WINDOW ROLLS OFF  *
039520*    OF; DTEMANM/DTEMANP ARE USED FOR A SINGLE-DAY BORROW/CARRY   *
039530*    EITHER SIDE OF MIDNIGHT.  A RECORDING DURATION LONG ENOUGH   *
039540*    TO PUSH WINDOW-END MORE THAN ONE DAY PAST NOW IS OUTSIDE     *
039550*    THIS PARAGRAPH'S SCOPE -- NOT A CONCERN FOR THE SHORT        *
039560*    POSITION-RECORDING CYCLES THIS FEED ACTUALLY RUNS.           *
039700******************************************************************
039800 G00-COMPUTE-WINDOW.
039900
040000     MOVE WND-NOW-YYYY           TO DTE-TODAY-YY.
040010     MOVE WND-NOW-MM             TO DTE-TODAY-MM.
040020     MOVE WND-NOW-DD             TO DTE-TODAY-DD.
040030
040040     COMPUTE WND-NOW-SECS = (WND-NOW-HH * 3600)
040050                          + (WND-NOW-MI * 60) + WND-NOW-SS.
040060
040070     COMPUTE WND-START-SECS = WND-NOW-SECS - 300.
040080     IF  WND-START-SECS < 0
040090         ADD  86400              TO WND-START-SECS
040100         COPY DTEMANM.
040110         MOVE DTE-YES-YY         TO WND-STP-YYYY
040120         MOVE DTE-YES-MM         TO WND-STP-MM
040130         MOVE DTE-YES-DD         TO WND-STP-DD
040140     ELSE
040150         MOVE DTE-TODAY-YY       TO WND-STP-YYYY
040160         MOVE DTE-TODAY-MM       TO WND-STP-MM
040170         MOVE DTE-TODAY-DD       TO WND-STP-DD
040180     END-IF.
040190
040200     COMPUTE WND-END-SECS = WND-NOW-SECS
040210                           + (2 * WND-RECORDING-SECS) + 300.
040220     IF  WND-END-SECS >= 86400
040230         SUBTRACT 86400          FROM WND-END-SECS
040240         COPY DTEMANP.
040250         MOVE DTE-TOM-YY         TO WND-ETP-YYYY
040260         MOVE DTE-TOM-MM         TO WND-ETP-MM
040270         MOVE DTE-TOM-DD         TO WND-ETP-DD
040280     ELSE
040290         MOVE DTE-TODAY-YY       TO WND-ETP-YYYY
040300         MOVE DTE-TODAY-MM       TO WND-ETP-MM
040310         MOVE DTE-TODAY-DD       TO WND-ETP-DD
040320     END-IF.
040330
040340     COMPUTE WND-CALC-HH = WND-START-SECS / 3600.
040350     COMPUTE WND-CALC-REM = WND-START-SECS - (WND-CALC-HH * 3600).
040360     COMPUTE WND-CALC-MI = WND-CALC-REM / 60.
040370     COMPUTE WND-CALC-SS = WND-CALC-REM - (WND-CALC-MI * 60).
040380     STRING WND-STP-YYYY '-' WND-STP-MM '-' WND-STP-DD ' '
040390            WND-CALC-HH ':' WND-CALC-MI ':' WND-CALC-SS
040400         DELIMITED BY SIZE INTO WND-START-TIME.
040410
040420     COMPUTE WND-CALC-HH = WND-END-SECS / 3600.
040430     COMPUTE WND-CALC-REM = WND-END-SECS - (WND-CALC-HH * 3600).
040440     COMPUTE WND-CALC-MI = WND-CALC-REM / 60.
040450     COMPUTE WND-CALC-SS = WND-CALC-REM - (WND-CALC-MI * 60).
040460     STRING WND-ETP-YYYY '-' WND-ETP-MM '-' WND-ETP-DD ' '
040470            WND-CALC-HH ':' WND-CALC-MI ':' WND-CALC-SS
040480         DELIMITED BY SIZE INTO WND-END-TIME.
040490
040500 G05-EXIT.
040510     EXIT.
